000100******************************************************************PRQ000
000200*                                                                *PRQ000
000300*   MEMBER:  PRCREQ                                              *PRQ000
000400*   USED BY: STOCKAPP-STKUPD                                     *PRQ000
000500*                                                                *PRQ000
000600*   PURPOSE: RECORD LAYOUT FOR THE INCOMING PRICE UPDATE FILE.   *PRQ000
000700*   ONE ROW PER SYMBOL WHOSE MARKET PRICE IS TO BE REFRESHED ON  *PRQ000
000800*   THE STOCK MASTER.  READ IN FILE ORDER -- NO SORT SEQUENCE IS *PRQ000
000900*   REQUIRED OF PRICE-UPDATE-FILE.  THIS FILE REPLACES THE       *PRQ000
001000*   ONLINE FUNDUPSR TPCALL PARAMETER LIST.                       *PRQ000
001100*                                                                *PRQ000
001200*   CHANGE LOG                                                   *PRQ000
001300*   ----------                                                   *PRQ000
001400*   91-02-19  R.HALVERSEN   ORIGINAL LAYOUT (REQ TX-114).        *PRQ000
001500*   98-12-09  D.OKAFOR      Y2K SWEEP -- NO DATE FIELDS HERE,    *PRQ000
001600*                           REVIEWED AND SIGNED OFF.             *PRQ000
001700*                                                                *PRQ000
001800******************************************************************PRQ000
001900 01  PRQ-PRICE-UPDATE-RECORD.                                    PRQ001
002000     05  PRQ-SYMBOL                      PIC X(10).              PRQ001
002100     05  PRQ-NEW-PRICE                   PIC S9(8)V99  COMP-3.   PRQ001
002200     05  FILLER                          PIC X(10).              PRQ000
