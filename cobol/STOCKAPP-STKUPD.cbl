000100      *(c) 2003 BEA Systems, Inc. All Rights Reserved.
000200      *
000300      * Copyright (c) 1992 USL
000400      * All rights reserved
000500      *
000600      * THIS IS UNPUBLISHED PROPRIETARY
000700      * SOURCE CODE OF USL
000800      * The copyright notice above does not
000900      * evidence any actual or intended
001000      * publication of such source code.
001100      *
001200      * #ident  "@(#) samples/atmi/STOCKAPP/STKUPD.cbl  $Revision: 1.6 $"
001300      * static  char  sccsid[] = "@(#) samples/atmi/STOCKAPP/STKUPD.cbl  $Revision: 1.6 $";
001400      *
001500      ******************************************************************STU001
001600      *                                                                *STU001
001700      *   PROGRAM:  STKUPD                                             *STU001
001800      *   PURPOSE:  NIGHTLY BATCH PRICE REFRESH RUN.  REPLACES THE     *STU001
001900      *             ONLINE FUNDUPSR TPCALL SERVICE -- THIS PROGRAM     *STU001
002000      *             READS A FILE OF PRICE CHANGES INSTEAD OF TAKING    *STU001
002100      *             ONE UPDATE PER TPCALL, BUT THE READ/UPDATE/LOG     *STU001
002200      *             SEQUENCE FOR EACH SYMBOL IS THE SAME.              *STU001
002300      *                                                                *STU001
002400      *   CHANGE LOG                                                   *STU001
002500      *   ----------                                                   *STU001
002600      *   91-02-19  R.HALVERSEN   ORIGINAL FUNDUPSR ONLINE SERVICE     *STU001
002700      *                           (REQ TX-114).                        *STU001
002800      *   98-12-09  D.OKAFOR      Y2K SWEEP OF THE ONLINE SERVICE --   *STU001
002900      *                           NO DATE FIELDS IN SCOPE, SIGNED OFF. *STU001
003000      *   03-06-02  D.OKAFOR      CHANGE-PERCENTAGE NOW CARRIED ON THE *STU001
003100      *                           STOCK MASTER INSTEAD OF BEING        *STU001
003200      *                           RECOMPUTED BY EACH READER (REQ       *STU001
003300      *                           TX-219).                             *STU001
003400      *   11-02-08  M.ANDERSSON   RETIRED THE TUXEDO FUNDUPSR SERVICE. *STU001
003500      *                           REBUILT AS A BATCH DRIVER, STKUPD,   *STU001
003600      *                           THAT READS PRICE-UPDATE-FILE         *STU001
003700      *                           INSTEAD OF WAITING ON THE /Q         *STU001
003800      *                           (REQ TX-301).                        *STU001
003900      *   14-08-19  J.PELLETIER   FIRST-EVER PRICE ON A SYMBOL NOW     *STU001
004000      *                           LEAVES CHANGE-PERCENTAGE AT ZERO     *STU001
004100      *                           INSTEAD OF DIVIDING BY THE OLD       *STU001
004200      *                           ZERO PRICE (REQ TX-347).             *STU001
004250      *   15-03-11  J.PELLETIER   PRCREQ NEVER VALIDATED NEW-PRICE --  *STU001
004260      *                           A ZERO OR NEGATIVE PRICE WAS BEING   *STU001
004270      *                           STAMPED STRAIGHT ONTO THE STOCK      *STU001
004280      *                           MASTER AND COUNTED AS APPLIED.       *STU001
004290      *                           ADDED 2150-VALIDATE-PRICE, AHEAD OF  *STU001
004300      *                           THE STOCK LOOKUP, TO REJECT THOSE    *STU001
004310      *                           INTO PRICES-REJECTED INSTEAD         *STU001
004320      *                           (REQ TX-358).                        *STU001
004340      *   21-07-08  T.OYELARAN    2100-FIND-STOCK WAS SEARCHING ON A    *STU001
004350      *                           RAW PRQ-SYMBOL -- A LOWER OR MIXED   *STU001
004360      *                           CASE FEED ROW SILENTLY MISSED THE    *STU001
004370      *                           STOCK MASTER'S UPPER-CASED KEY AND   *STU001
004380      *                           WAS WRONGLY REJECTED.  NOW UPPER-    *STU001
004390      *                           CASES PRQ-SYMBOL BEFORE THE SEARCH,  *STU001
004395      *                           SAME AS TRDPOST (REQ TX-365).        *STU001
004398      *                                                                *STU001
004400      ******************************************************************STU001
004500       IDENTIFICATION DIVISION.
004600       PROGRAM-ID.    STKUPD.
004700       AUTHOR.        R. HALVERSEN.
004800       INSTALLATION.  BROKERAGE OPERATIONS - BATCH SYSTEMS.
004900       DATE-WRITTEN.  02/19/91.
005000       DATE-COMPILED.
005100       SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
005200      *
005300       ENVIRONMENT DIVISION.
005400       CONFIGURATION SECTION.
005500       SOURCE-COMPUTER.  USL-486.
005600       OBJECT-COMPUTER.  USL-486.
005700       SPECIAL-NAMES.
005800           UPSI-0 ON STATUS IS STU-RERUN-REQUESTED
005900                  OFF STATUS IS STU-NORMAL-RUN.
006000      *
006100       INPUT-OUTPUT SECTION.
006200       FILE-CONTROL.
006300           SELECT PRICE-UPDATE-FILE ASSIGN "PRCREQ.DAT"
006400               ORGANIZATION LINE SEQUENTIAL
006500               STATUS PRQ-FILE-STATUS.
006600      *
006700           SELECT STOCK-FILE       ASSIGN "STOCK.DAT"
006800               ORGANIZATION SEQUENTIAL
006900               STATUS STK-FILE-STATUS.
007000      *
007100       DATA DIVISION.
007200       FILE SECTION.
007300       FD  PRICE-UPDATE-FILE
007400           LABEL RECORDS ARE STANDARD.
007500       COPY PRCREQ.
007600      *
007700       FD  STOCK-FILE
007800           LABEL RECORDS ARE STANDARD.
007900       COPY STOCK.
008000      *
008100       WORKING-STORAGE SECTION.
008200      ******************************************************************
008300      * FILE STATUS SWITCHES                                          *
008400      ******************************************************************
008500       01  WS-FILE-STATUSES.
008600           05  PRQ-FILE-STATUS         PIC X(02) VALUE SPACES.
008700               88  PRQ-FILE-OK                   VALUE "00".
008800               88  PRQ-FILE-EOF                  VALUE "10".
008900           05  STK-FILE-STATUS         PIC X(02) VALUE SPACES.
009000               88  STK-FILE-OK                   VALUE "00".
009100               88  STK-FILE-EOF                  VALUE "10".
009200      *
009300       01  WS-EOF-SWITCHES.
009400           05  WS-PRQ-EOF-SW           PIC X(01) VALUE "N".
009500               88  WS-PRQ-EOF                    VALUE "Y".
009600      *
009700      ******************************************************************
009800      * RUN COUNTERS                                                  *
009900      ******************************************************************
010000       01  WS-RUN-COUNTERS.
010100           05  WS-PRICES-READ          PIC S9(9) COMP VALUE ZERO.
010200           05  WS-PRICES-APPLIED       PIC S9(9) COMP VALUE ZERO.
010300           05  WS-PRICES-REJECTED      PIC S9(9) COMP VALUE ZERO.
010400      *
010500      ******************************************************************
010600      * IN-MEMORY STOCK MASTER TABLE -- LOADED FROM STOCK-FILE,       *
010700      * PRICED AND CHANGE-PERCENTAGE-STAMPED IN PLACE, THEN REWRITTEN *
010800      * OUT WHOLESALE AT END OF RUN.  SUBSTITUTES FOR THE INDEXED     *
010900      * QUOTE FILE THE ONLINE SERVER USED TO REWRITE ONE ROW AT A     *
011000      * TIME.                                                         *
011100      ******************************************************************
011200       01  WS-STOCK-TABLE.
011300           05  WS-STOCK-COUNT          PIC S9(4) COMP VALUE ZERO.
011400           05  WS-STK-ENTRY OCCURS 0 TO 2000 TIMES
011500                   DEPENDING ON WS-STOCK-COUNT
011600                   ASCENDING KEY IS WS-STK-SYMBOL
011700                   INDEXED BY WS-STK-IDX.
011800               10  WS-STK-SYMBOL       PIC X(10).
011900               10  WS-STK-COMPANY-NAME PIC X(40).
012000               10  WS-STK-CURRENT-PRICE PIC S9(8)V99 COMP-3.
012100               10  WS-STK-CHANGE-PCT   PIC S9(3)V99 COMP-3.
012200               10  WS-STK-PRICE-SET-SW PIC X(01).
012300               10  WS-STK-LAST-RUN     PIC 9(06) COMP-3.
012400      *
012500      ******************************************************************
012600      * WORK AREAS FOR ONE PRICE UPDATE                               *
012700      ******************************************************************
012800       01  WS-UPDATE-WORK.
012810           05  WS-STOCK-LOOKUP-RESULT  PIC S9(9) COMP-5 VALUE ZERO.
013100           05  WS-MATCH-STK-IDX        PIC S9(4) COMP VALUE ZERO.
013200           05  WS-OLD-PRICE            PIC S9(8)V99 COMP-3 VALUE ZERO.
013300           05  WS-NEW-PRICE            PIC S9(8)V99 COMP-3 VALUE ZERO.
013400           05  WS-PRICE-DELTA          PIC S9(8)V99 COMP-3 VALUE ZERO.
013500           05  WS-NEW-CHANGE-PCT       PIC S9(3)V99 COMP-3 VALUE ZERO.
013550       01  WS-UPDATE-WORK-ALT REDEFINES WS-UPDATE-WORK.
013560           05  FILLER                  PIC X(18).
013570           05  WS-DELTA-DISP-VIEW      PIC S9(05).
013580           05  FILLER                  PIC X(01).
013591      *
013592      ******************************************************************
013593      * 2150-VALIDATE-PRICE WORK AREA -- A NEW PRICE OF ZERO OR LESS   *
013594      * IS NOT A PRICE, IT IS A FEED ERROR.  REJECT IT BEFORE IT EVER  *
013595      * TOUCHES THE STOCK MASTER TABLE (REQ TX-358).                   *
013596      ******************************************************************
013597       01  WS-VALIDATION-WORK.
013598           05  WS-PRICE-VALID-SW       PIC X(01) VALUE "N".
013599           88  WS-PRICE-VALID                VALUE "Y".
013601           88  WS-PRICE-INVALID              VALUE "N".
013602       01  WS-VALIDATION-WORK-ALT REDEFINES WS-VALIDATION-WORK.
013603           05  WS-PRICE-VALID-NUM      PIC 9(01).
013604      *
013700      ******************************************************************
013800      * RUN-LOG MESSAGE AREAS -- SAME SHAPE THE ONLINE LOGREC/LOGMSG  *
013900      * RECORDS USED, DISPLAYED TO SYSOUT NOW THAT THERE IS NO        *
014000      * USERLOG DAEMON TO CALL.                                       *
014100      ******************************************************************
014200       01  WS-LOGREC.
014300           05  FILLER              PIC X(07) VALUE "UPDATE ".
014400           05  FILLER              PIC X(12) VALUE "SYMBOL   =>".
014500           05  LOG-SYMBOL          PIC X(10).
014600           05  FILLER              PIC X(14) VALUE " OLD-PRICE  =>".
014700           05  LOG-OLD-PRICE       PIC $$$$$$9.99.
014800           05  FILLER              PIC X(14) VALUE " NEW-PRICE  =>".
014900           05  LOG-NEW-PRICE       PIC $$$$$$9.99.
015000           05  FILLER              PIC X(13) VALUE " CHG-PCT   =>".
015100           05  LOG-CHANGE-PCT      PIC -ZZ9.99.
015200       01  WS-LOGREC-ALT REDEFINES WS-LOGREC.
015300           05  FILLER              PIC X(50).
015400           05  LOG-ALT-TAIL        PIC X(30).
015500       01  WS-LOGMSG.
015600           05  FILLER              PIC X(09) VALUE "STKUPD =>".
015700           05  LOGMSG-TEXT         PIC X(50).
015800       01  WS-LOGMSG-ERR.
015900           05  FILLER              PIC X(13) VALUE "STKUPD ERR =>".
016000           05  LOG-ERR-ROUTINE     PIC X(10).
016100           05  FILLER              PIC X(12) VALUE " REASON =>  ".
016200           05  LOG-ERR-REASON      PIC X(40).
016300      *
016400       01  WS-SUBSCRIPTS.
016500           05  WS-SUB              PIC S9(4) COMP VALUE ZERO.
016600      *
016610      ******************************************************************
016620      * CARRIED OVER FROM THE ONLINE SERVICES' APPL-RETURN-CODE/       *
016630      * LOGREC-LEN STYLE -- REC-FOUND/REC-NOT-FOUND ARE THE LOOKUP-    *
016640      * RESULT CONSTANTS, THE THREE -LEN ITEMS ARE COMPUTED ONCE AT    *
016650      * STARTUP AND CARRIED IN THE RUN LOG FOR CAPACITY REVIEW.        *
016660      ******************************************************************
016670       77  REC-FOUND               PIC S9(9) COMP-5 VALUE 1.
016680       77  REC-NOT-FOUND           PIC S9(9) COMP-5 VALUE 2.
016690       77  WS-LOGREC-LEN           PIC S9(9) COMP-5 VALUE ZERO.
016710       77  WS-LOGMSG-LEN           PIC S9(9) COMP-5 VALUE ZERO.
016720       77  WS-LOGMSG-ERR-LEN       PIC S9(9) COMP-5 VALUE ZERO.
016730      *
016740       LINKAGE SECTION.
016800      *
016900       PROCEDURE DIVISION.
017000      *
017100       0000-MAIN-CONTROL.
017200           PERFORM 1000-INITIALIZE THRU 1000-EXIT.
017300           PERFORM 9100-READ-PRICE-UPDATE THRU 9100-EXIT.
017400           PERFORM 2000-APPLY-PRICE-CHANGE THRU 2000-EXIT
017500               UNTIL WS-PRQ-EOF.
017600           PERFORM 8000-TERMINATE THRU 8000-EXIT.
017700           STOP RUN.
017800      *
017900      ******************************************************************
018000      * 1000-INITIALIZE -- OPEN THE PRICE UPDATE FILE, LOAD THE STOCK  *
018100      * MASTER INTO WORKING STORAGE.                                  *
018200      ******************************************************************
018300       1000-INITIALIZE.
018310           MOVE LENGTH OF WS-LOGREC TO WS-LOGREC-LEN.
018320           MOVE LENGTH OF WS-LOGMSG TO WS-LOGMSG-LEN.
018330           MOVE LENGTH OF WS-LOGMSG-ERR TO WS-LOGMSG-ERR-LEN.
018400           MOVE "STARTED" TO LOGMSG-TEXT.
018500           PERFORM 9700-DO-USERLOG THRU 9700-EXIT.
018510           MOVE "LOGREC/LOGMSG/LOGMSG-ERR LEN =>" TO LOG-ERR-ROUTINE.
018520           MOVE WS-LOGREC-LEN TO LOG-ERR-REASON.
018530           PERFORM 9800-DO-USERLOG-ERR THRU 9800-EXIT.
018600           OPEN INPUT PRICE-UPDATE-FILE.
018700           IF NOT PRQ-FILE-OK
018800               MOVE "OPEN PRCREQ" TO LOG-ERR-ROUTINE
018900               MOVE PRQ-FILE-STATUS TO LOG-ERR-REASON
019000               PERFORM 9800-DO-USERLOG-ERR THRU 9800-EXIT
019100               PERFORM 8900-ABEND THRU 8900-EXIT
019200           END-IF.
019300           PERFORM 1100-LOAD-STOCK-TABLE THRU 1100-EXIT.
019400       1000-EXIT.
019500           EXIT.
019600      *
019700       1100-LOAD-STOCK-TABLE.
019800           OPEN INPUT STOCK-FILE.
019900           IF NOT STK-FILE-OK
020000               MOVE "OPEN STOCK" TO LOG-ERR-ROUTINE
020100               MOVE STK-FILE-STATUS TO LOG-ERR-REASON
020200               PERFORM 9800-DO-USERLOG-ERR THRU 9800-EXIT
020300               PERFORM 8900-ABEND THRU 8900-EXIT
020400           END-IF.
020500           READ STOCK-FILE
020600               AT END SET STK-FILE-EOF TO TRUE.
020700           PERFORM 1110-LOAD-ONE-STOCK THRU 1110-EXIT
020800               UNTIL STK-FILE-EOF.
020900           CLOSE STOCK-FILE.
021000       1100-EXIT.
021100           EXIT.
021200      *
021300       1110-LOAD-ONE-STOCK.
021400           ADD 1 TO WS-STOCK-COUNT.
021500           SET WS-STK-IDX TO WS-STOCK-COUNT.
021600           MOVE STK-SYMBOL TO WS-STK-SYMBOL(WS-STK-IDX).
021700           MOVE STK-COMPANY-NAME TO WS-STK-COMPANY-NAME(WS-STK-IDX).
021800           MOVE STK-CURRENT-PRICE TO
021900               WS-STK-CURRENT-PRICE(WS-STK-IDX).
022000           MOVE STK-CHANGE-PERCENTAGE TO
022100               WS-STK-CHANGE-PCT(WS-STK-IDX).
022200           MOVE STK-PRICE-SET-SW TO WS-STK-PRICE-SET-SW(WS-STK-IDX).
022300           MOVE STK-LAST-UPDATE-RUN TO WS-STK-LAST-RUN(WS-STK-IDX).
022400           READ STOCK-FILE
022500               AT END SET STK-FILE-EOF TO TRUE.
022600       1110-EXIT.
022700           EXIT.
022800      *
022900      ******************************************************************
023000      * 2000-APPLY-PRICE-CHANGE -- ONE PASS PER PRICE-UPDATE-FILE     *
023100      * RECORD.  A NEW PRICE THAT IS NOT GREATER THAN ZERO IS         *
023200      * REJECTED BEFORE THE STOCK LOOKUP EVEN RUNS -- THAT KIND OF    *
023250      * ROW IS A FEED ERROR, NOT A PRICE (REQ TX-358).  A SYMBOL NOT  *
023300      * ON THE STOCK MASTER IS ALSO REJECTED AND LOGGED, NOT ADDED -- *
023350      * STKUPD REPRICES ISSUES, IT DOES NOT LIST NEW ONES.            *
023400      ******************************************************************
023500       2000-APPLY-PRICE-CHANGE.
023600           ADD 1 TO WS-PRICES-READ.
023610           PERFORM 2150-VALIDATE-PRICE THRU 2150-EXIT.
023620           IF WS-PRICE-INVALID
023630               ADD 1 TO WS-PRICES-REJECTED
023640               MOVE "NEW PRICE NOT GREATER THAN ZERO" TO LOG-ERR-REASON
023650               MOVE "VALIDATE" TO LOG-ERR-ROUTINE
023660               PERFORM 9800-DO-USERLOG-ERR THRU 9800-EXIT
023670           ELSE
023700               PERFORM 2100-FIND-STOCK THRU 2100-EXIT
023800               IF WS-STOCK-LOOKUP-RESULT = REC-FOUND
023900                   PERFORM 2200-CALC-CHANGE-PCT THRU 2200-EXIT
024000                   PERFORM 2300-STAMP-NEW-PRICE THRU 2300-EXIT
024100                   ADD 1 TO WS-PRICES-APPLIED
024200                   PERFORM 2900-LOG-UPDATE THRU 2900-EXIT
024300               ELSE
024400                   ADD 1 TO WS-PRICES-REJECTED
024500                   MOVE "SYMBOL NOT ON STOCK MASTER" TO LOG-ERR-REASON
024600                   MOVE "APPLY" TO LOG-ERR-ROUTINE
024700                   PERFORM 9800-DO-USERLOG-ERR THRU 9800-EXIT
024750               END-IF
024760           END-IF.
024900           PERFORM 9100-READ-PRICE-UPDATE THRU 9100-EXIT.
025000       2000-EXIT.
025100           EXIT.
025200      *
025210      ******************************************************************
025220      * 2150-VALIDATE-PRICE -- REJECT A ZERO OR NEGATIVE NEW PRICE     *
025230      * BEFORE IT EVER REACHES THE STOCK MASTER (REQ TX-358).         *
025240      ******************************************************************
025250       2150-VALIDATE-PRICE.
025260           IF PRQ-NEW-PRICE > ZERO
025270               MOVE "Y" TO WS-PRICE-VALID-SW
025280           ELSE
025290               MOVE "N" TO WS-PRICE-VALID-SW
025295           END-IF.
025296       2150-EXIT.
025297           EXIT.
025298      *
025300      ******************************************************************
025400      * 2100-FIND-STOCK -- SEARCH ALL AGAINST THE SORTED STOCK TABLE.  *
025410      * PRQ-SYMBOL IS UPPER-CASED FIRST -- STOCK-MASTER'S SYMBOL IS AN *
025420      * UPPER-CASED KEY AND THE FEED IS NOT GUARANTEED TO ARRIVE THAT *
025430      * WAY (REQ TX-365, MIRRORS TRDPOST'S 2100-VALIDATE-REQUEST).    *
025500      ******************************************************************
025600       2100-FIND-STOCK.
025610           INSPECT PRQ-SYMBOL CONVERTING
025620               "abcdefghijklmnopqrstuvwxyz" TO
025630               "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
025700           MOVE REC-NOT-FOUND TO WS-STOCK-LOOKUP-RESULT.
025800           SEARCH ALL WS-STK-ENTRY
025900               AT END
026000                   CONTINUE
026100               WHEN WS-STK-SYMBOL(WS-STK-IDX) = PRQ-SYMBOL
026200                   MOVE REC-FOUND TO WS-STOCK-LOOKUP-RESULT
026300                   MOVE WS-STK-IDX TO WS-MATCH-STK-IDX
026400           END-SEARCH.
026500       2100-EXIT.
026600           EXIT.
026700      *
026800      ******************************************************************
026900      * 2200-CALC-CHANGE-PCT -- CHANGE-PERCENTAGE = (NEW - OLD) / OLD *
027000      * TIMES 100, ROUNDED TO 2 DECIMALS.  A SYMBOL THAT HAS NEVER    *
027100      * CARRIED A PRICE (STK-PRICE-NEVER-SET) GETS A ZERO CHANGE-     *
027200      * PERCENTAGE ON ITS FIRST PRICE -- THERE IS NO PRIOR PRICE TO   *
027300      * MEASURE AGAINST.                                              *
027400      ******************************************************************
027500       2200-CALC-CHANGE-PCT.
027600           MOVE WS-STK-CURRENT-PRICE(WS-MATCH-STK-IDX) TO WS-OLD-PRICE.
027700           MOVE PRQ-NEW-PRICE TO WS-NEW-PRICE.
027800           IF WS-STK-PRICE-SET-SW(WS-MATCH-STK-IDX) = "N"
027900               OR WS-OLD-PRICE = ZERO
028000               MOVE ZERO TO WS-NEW-CHANGE-PCT
028100           ELSE
028200               COMPUTE WS-PRICE-DELTA ROUNDED =
028300                   WS-NEW-PRICE - WS-OLD-PRICE
028400               COMPUTE WS-NEW-CHANGE-PCT ROUNDED =
028500                   (WS-PRICE-DELTA / WS-OLD-PRICE) * 100
028600           END-IF.
028700       2200-EXIT.
028800           EXIT.
028900      *
029000      ******************************************************************
029100      * 2300-STAMP-NEW-PRICE -- APPLY THE NEW PRICE AND CHANGE-       *
029200      * PERCENTAGE TO THE IN-MEMORY STOCK MASTER ROW, MARK THE ROW AS *
029300      * HAVING SEEN A PRICE AT LEAST ONCE.                            *
029400      ******************************************************************
029500       2300-STAMP-NEW-PRICE.
029600           MOVE WS-NEW-PRICE TO WS-STK-CURRENT-PRICE(WS-MATCH-STK-IDX).
029700           MOVE WS-NEW-CHANGE-PCT TO
029800               WS-STK-CHANGE-PCT(WS-MATCH-STK-IDX).
029900           MOVE "Y" TO WS-STK-PRICE-SET-SW(WS-MATCH-STK-IDX).
030000       2300-EXIT.
030100           EXIT.
030200      *
030210      * 2900-LOG-UPDATE -- ONE RUN LOG RECORD PER APPLIED PRICE, OLD    *
030220      * AND NEW PRICE PLUS CHANGE-PERCENTAGE FOR THE CAPACITY REVIEW.   *
030300       2900-LOG-UPDATE.
030400           MOVE PRQ-SYMBOL TO LOG-SYMBOL.
030500           MOVE WS-OLD-PRICE TO LOG-OLD-PRICE.
030600           MOVE WS-NEW-PRICE TO LOG-NEW-PRICE.
030700           MOVE WS-NEW-CHANGE-PCT TO LOG-CHANGE-PCT.
030800           PERFORM 9600-DO-USERLOG-REC THRU 9600-EXIT.
030900       2900-EXIT.
031000           EXIT.
031100      *
031200      ******************************************************************
031300      * 8000-TERMINATE -- REWRITE STOCK-FILE FROM THE WORKING-STORAGE *
031400      * TABLE, CLOSE UP, REPORT RUN COUNTS.                           *
031500      ******************************************************************
031600       8000-TERMINATE.
031700           CLOSE PRICE-UPDATE-FILE.
031800           OPEN OUTPUT STOCK-FILE.
031900           PERFORM 8100-WRITE-ONE-STOCK THRU 8100-EXIT
032000                   VARYING WS-SUB FROM 1 BY 1
032100                   UNTIL WS-SUB > WS-STOCK-COUNT.
032200           CLOSE STOCK-FILE.
032300           MOVE "PRICES READ      =>" TO LOG-ERR-ROUTINE.
032400           MOVE WS-PRICES-READ TO LOG-ERR-REASON.
032500           PERFORM 9800-DO-USERLOG-ERR THRU 9800-EXIT.
032600           MOVE "PRICES APPLIED   =>" TO LOG-ERR-ROUTINE.
032700           MOVE WS-PRICES-APPLIED TO LOG-ERR-REASON.
032800           PERFORM 9800-DO-USERLOG-ERR THRU 9800-EXIT.
032900           MOVE "PRICES REJECTED  =>" TO LOG-ERR-ROUTINE.
033000           MOVE WS-PRICES-REJECTED TO LOG-ERR-REASON.
033100           PERFORM 9800-DO-USERLOG-ERR THRU 9800-EXIT.
033200           MOVE "ENDED" TO LOGMSG-TEXT.
033300           PERFORM 9700-DO-USERLOG THRU 9700-EXIT.
033400       8000-EXIT.
033500           EXIT.
033600      *
033700       8100-WRITE-ONE-STOCK.
033800           MOVE WS-STK-SYMBOL(WS-SUB) TO STK-SYMBOL.
033900           MOVE WS-STK-COMPANY-NAME(WS-SUB) TO STK-COMPANY-NAME.
034000           MOVE WS-STK-CURRENT-PRICE(WS-SUB) TO STK-CURRENT-PRICE.
034100           MOVE WS-STK-CHANGE-PCT(WS-SUB) TO STK-CHANGE-PERCENTAGE.
034200           MOVE WS-STK-PRICE-SET-SW(WS-SUB) TO STK-PRICE-SET-SW.
034300           MOVE WS-STK-LAST-RUN(WS-SUB) TO STK-LAST-UPDATE-RUN.
034400           MOVE SPACES TO STK-RESERVE-BLOCK.
034500           WRITE STK-STOCK-MASTER-RECORD.
034600           IF NOT STK-FILE-OK
034700               MOVE "WRITE STOCK" TO LOG-ERR-ROUTINE
034800               MOVE STK-FILE-STATUS TO LOG-ERR-REASON
034900               PERFORM 9800-DO-USERLOG-ERR THRU 9800-EXIT
035000           END-IF.
035100       8100-EXIT.
035200           EXIT.
035300      *
035400      ******************************************************************
035500      * 8900-ABEND -- FATAL FILE ERROR, CANNOT CONTINUE THE RUN.      *
035600      ******************************************************************
035700       8900-ABEND.
035800           MOVE "RUN TERMINATED - SEE PRECEDING ERROR" TO
035900               LOGMSG-TEXT.
036000           PERFORM 9700-DO-USERLOG THRU 9700-EXIT.
036100           STOP RUN.
036200       8900-EXIT.
036300           EXIT.
036400      *
036500      ******************************************************************
036600      * 9100-READ-PRICE-UPDATE -- PRIMING/LOOPING READ.               *
036700      ******************************************************************
036800       9100-READ-PRICE-UPDATE.
036900           READ PRICE-UPDATE-FILE
037000               AT END SET WS-PRQ-EOF TO TRUE.
037100       9100-EXIT.
037200           EXIT.
037300      *
037400      ******************************************************************
037500      * 9600/9700/9800 -- RUN LOG PARAGRAPHS, SAME NAMES AND SHAPES   *
037600      * THE ONLINE DO-USERLOG/DO-USERLOG-ERR PARAGRAPHS USED.         *
037700      ******************************************************************
037800       9600-DO-USERLOG-REC.
037900           DISPLAY WS-LOGREC.
038000       9600-EXIT.
038100           EXIT.
038200      *
038300       9700-DO-USERLOG.
038400           DISPLAY WS-LOGMSG.
038500       9700-EXIT.
038600           EXIT.
038700      *
038800       9800-DO-USERLOG-ERR.
038900           DISPLAY WS-LOGMSG-ERR.
039000       9800-EXIT.
039100           EXIT.
