000100      *(c) 2003 BEA Systems, Inc. All Rights Reserved.
000200      *
000300      * Copyright (c) 1992 USL
000400      * All rights reserved
000500      *
000600      * THIS IS UNPUBLISHED PROPRIETARY
000700      * SOURCE CODE OF USL
000800      * The copyright notice above does not
000900      * evidence any actual or intended
001000      * publication of such source code.
001100      *
001200      * #ident  "@(#) samples/atmi/STOCKAPP/TRDPOST.cbl  $Revision: 1.9 $"
001300      * static  char  sccsid[] = "@(#) samples/atmi/STOCKAPP/TRDPOST.cbl  $Revision: 1.9 $";
001400      *
001500      ******************************************************************TRP001
001600      *                                                                *TRP001
001700      *   PROGRAM:  TRDPOST                                            *TRP001
001800      *   PURPOSE:  NIGHTLY BATCH TRADE ORDER PROCESSING AND           *TRP001
001900      *             PORTFOLIO POSTING RUN.  REPLACES THE ONLINE        *TRP001
002000      *             BUYSR/SELL TPCALL SERVICES -- THIS PROGRAM READS   *TRP001
002100      *             A FILE OF TRADE REQUESTS INSTEAD OF TAKING ONE     *TRP001
002200      *             REQUEST PER TPCALL, BUT THE VALIDATE/PRICE/POST/   *TRP001
002300      *             LOG SEQUENCE FOR EACH ORDER IS THE SAME.           *TRP001
002400      *                                                                *TRP001
002500      *   CHANGE LOG                                                   *TRP001
002600      *   ----------                                                   *TRP001
002700      *   89-01-17  R.HALVERSEN   ORIGINAL BUYSR/SELL ONLINE SERVICES. *TRP001
002800      *   93-10-05  R.HALVERSEN   ADDED STATUS-MESSAGE TO LEDGER       *TRP001
002900      *                           (REQ TX-158).                        *TRP001
003000      *   98-12-09  D.OKAFOR      Y2K SWEEP OF ONLINE SERVICES --      *TRP001
003100      *                           NO DATE FIELDS IN SCOPE, SIGNED OFF. *TRP001
003200      *   03-06-02  D.OKAFOR      ADDED CORP-ACTION WORK AREA TO       *TRP001
003300      *                           STOCK MASTER FOR SPLIT HANDLING.     *TRP001
003400      *   07-09-14  M.ANDERSSON   ADDED LAST-TRADE-DATE TO STOCK       *TRP001
003500      *                           MASTER (REQ TX-266).                 *TRP001
003600      *   11-02-08  M.ANDERSSON   RETIRED THE TUXEDO BUYSR/SELL        *TRP001
003700      *                           SERVICES.  COMBINED INTO A SINGLE    *TRP001
003800      *                           BATCH DRIVER, TRDPOST, THAT READS    *TRP001
003900      *                           TRADE-REQUEST-FILE INSTEAD OF        *TRP001
004000      *                           WAITING ON THE /Q (REQ TX-301).      *TRP001
004100      *   11-02-08  M.ANDERSSON   PORTFOLIO NOW HELD AS A WORKING-     *TRP001
004200      *                           STORAGE TABLE, LOADED FROM AND       *TRP001
004300      *                           REWRITTEN TO PORTFOLIO-FILE, SINCE   *TRP001
004400      *                           THE INDEXED CUST FILE WAS RETIRED    *TRP001
004500      *                           WITH THE TUXEDO SERVERS.             *TRP001
004600      *   14-08-19  J.PELLETIER   ADDED WEIGHTED-AVERAGE COST RULE ON  *TRP001
004700      *                           BUY-INTO-EXISTING-POSITION (REQ      *TRP001
004800      *                           TX-347) -- PRIOR LOGIC OVERWROTE     *TRP001
004900      *                           AVG-PURCHASE-PRICE WITH THE NEW      *TRP001
005000      *                           TRADE PRICE INSTEAD OF AVERAGING.    *TRP001
005100      *   16-05-03  J.PELLETIER   SELL NOW REMOVES A HOLDING THAT      *TRP001
005200      *                           NETS TO ZERO SHARES INSTEAD OF       *TRP001
005300      *                           LEAVING A ZERO-QUANTITY ROW BEHIND   *TRP001
005400      *                           (REQ TX-355).                        *TRP001
005500      *   19-11-21  J.PELLETIER   TRADE-ID NOW DERIVED FROM THE        *TRP001
005600      *                           HIGH-WATER MARK ALREADY ON THE       *TRP001
005700      *                           LEDGER INSTEAD OF A SEPARATE         *TRP001
005800      *                           CONTROL FILE (REQ TX-362).           *TRP001
005850      *   20-02-11  T.OYELARAN    2100-VALIDATE-REQUEST'S SYMBOL-      *TRP001
005860      *                           FOUND SWITCH WAS SET BUT NEVER       *TRP001
005870      *                           TESTED -- 2200-PRICE-STOCK NOW USES  *TRP001
005880      *                           A REC-FOUND/REC-NOT-FOUND LOOKUP     *TRP001
005890      *                           RESULT LIKE THE OLD ONLINE SERVICES  *TRP001
005895      *                           CARRIED, AND ACTUALLY BRANCHES ON IT *TRP001
005897      *                           (REQ TX-301 FOLLOW-UP).              *TRP001
005910      *   21-07-08  T.OYELARAN    A STOCK STILL SITTING AT ITS ZERO    *TRP001
005920      *                           SEED PRICE (NEVER YET PRIMED BY      *TRP001
005930      *                           STKUPD) WAS TRADING AND POSTING AT   *TRP001
005940      *                           A ZERO EXECUTION PRICE.  2200-PRICE- *TRP001
005950      *                           STOCK NOW REJECTS THE REQUEST WHEN   *TRP001
005960      *                           THE MATCHED PRICE IS NOT GREATER     *TRP001
005970      *                           THAN ZERO, BEFORE 2400-BUILD-TRADE   *TRP001
005980      *                           EVER SEES IT (REQ TX-364).           *TRP001
005990      *                                                                *TRP001
006000      ******************************************************************TRP001
006100       IDENTIFICATION DIVISION.
006200       PROGRAM-ID.    TRDPOST.
006300       AUTHOR.        R. HALVERSEN.
006400       INSTALLATION.  BROKERAGE OPERATIONS - BATCH SYSTEMS.
006500       DATE-WRITTEN.  01/17/89.
006600       DATE-COMPILED.
006700       SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
006800      *
006900       ENVIRONMENT DIVISION.
007000       CONFIGURATION SECTION.
007100       SOURCE-COMPUTER.  USL-486.
007200       OBJECT-COMPUTER.  USL-486.
007300       SPECIAL-NAMES.
007400           UPSI-0 ON STATUS IS TRP-RERUN-REQUESTED
007500                  OFF STATUS IS TRP-NORMAL-RUN.
007600      *
007700       INPUT-OUTPUT SECTION.
007800       FILE-CONTROL.
007900           SELECT TRDREQ-FILE   ASSIGN "TRDREQ.DAT"
008000               ORGANIZATION LINE SEQUENTIAL
008100               STATUS TRQ-FILE-STATUS.
008200      *
008300           SELECT STOCK-FILE    ASSIGN "STOCK.DAT"
008400               ORGANIZATION SEQUENTIAL
008500               STATUS STK-FILE-STATUS.
008600      *
008700           SELECT PORTFOLIO-FILE ASSIGN "PORTFOL.DAT"
008800               ORGANIZATION SEQUENTIAL
008900               STATUS PRT-FILE-STATUS.
009000      *
009100           SELECT TRADE-FILE    ASSIGN "TRDLDG.DAT"
009200               ORGANIZATION SEQUENTIAL
009300               STATUS TRD-FILE-STATUS.
009400      *
009500       DATA DIVISION.
009600       FILE SECTION.
009700       FD  TRDREQ-FILE
009800           LABEL RECORDS ARE STANDARD.
009900       COPY TRDREQ.
010000      *
010100       FD  STOCK-FILE
010200           LABEL RECORDS ARE STANDARD.
010300       COPY STOCK.
010400      *
010500       FD  PORTFOLIO-FILE
010600           LABEL RECORDS ARE STANDARD.
010700       COPY PORTF.
010800      *
010900       FD  TRADE-FILE
011000           LABEL RECORDS ARE STANDARD.
011100       COPY TRADE.
011200      *
011300       WORKING-STORAGE SECTION.
011400      ******************************************************************
011500      * FILE STATUS SWITCHES                                          *
011600      ******************************************************************
011700       01  WS-FILE-STATUSES.
011800           05  TRQ-FILE-STATUS         PIC X(02) VALUE SPACES.
011900               88  TRQ-FILE-OK                   VALUE "00".
012000               88  TRQ-FILE-EOF                  VALUE "10".
012100           05  STK-FILE-STATUS         PIC X(02) VALUE SPACES.
012200               88  STK-FILE-OK                   VALUE "00".
012300               88  STK-FILE-EOF                  VALUE "10".
012400           05  PRT-FILE-STATUS         PIC X(02) VALUE SPACES.
012500               88  PRT-FILE-OK                   VALUE "00".
012600               88  PRT-FILE-EOF                  VALUE "10".
012700           05  TRD-FILE-STATUS         PIC X(02) VALUE SPACES.
012800               88  TRD-FILE-OK                   VALUE "00".
012900               88  TRD-FILE-EOF                  VALUE "10".
013000      *
013100       01  WS-EOF-SWITCHES.
013200           05  WS-TRQ-EOF-SW           PIC X(01) VALUE "N".
013300               88  WS-TRQ-EOF                    VALUE "Y".
013400           05  WS-TRD-LOAD-EOF-SW      PIC X(01) VALUE "N".
013500               88  WS-TRD-LOAD-EOF                VALUE "Y".
013600      *
013700      ******************************************************************
013800      * RUN COUNTERS -- ALL COMP FOR SPEED, THIS RUN CAN SEE A LOT OF *
013900      * ORDERS ON A HEAVY TRADING DAY                                 *
014000      ******************************************************************
014100       01  WS-RUN-COUNTERS.
014200           05  WS-REQUESTS-READ        PIC S9(9) COMP VALUE ZERO.
014300           05  WS-TRADES-EXECUTED      PIC S9(9) COMP VALUE ZERO.
014400           05  WS-TRADES-FAILED        PIC S9(9) COMP VALUE ZERO.
014500           05  WS-REQUESTS-REJECTED    PIC S9(9) COMP VALUE ZERO.
014550       01  WS-RUN-COUNTERS-ALT REDEFINES WS-RUN-COUNTERS.
014560           05  FILLER                  PIC X(12).
014570           05  WS-COUNTERS-TAIL        PIC X(04).
014600      *
014700      ******************************************************************
014800      * IN-MEMORY STOCK MASTER TABLE -- LOADED ONCE AT START OF RUN,  *
014900      * SEARCHED ALL (BINARY SEARCH) SINCE STOCK-FILE IS SORTED BY    *
015000      * SYMBOL.  NEVER REWRITTEN -- TRDPOST DOES NOT CHANGE PRICES,   *
015100      * STKUPD DOES.                                                  *
015200      ******************************************************************
015300       01  WS-STOCK-TABLE.
015400           05  WS-STOCK-COUNT          PIC S9(4) COMP VALUE ZERO.
015500           05  WS-STOCK-ENTRY OCCURS 0 TO 2000 TIMES
015600                   DEPENDING ON WS-STOCK-COUNT
015700                   ASCENDING KEY IS WS-STK-SYMBOL
015800                   INDEXED BY WS-STK-IDX.
015900               10  WS-STK-SYMBOL       PIC X(10).
016000               10  WS-STK-CURRENT-PRICE PIC S9(8)V99 COMP-3.
016100      *
016200      ******************************************************************
016300      * IN-MEMORY PORTFOLIO TABLE -- LOADED FROM PORTFOLIO-FILE,      *
016400      * MAINTAINED IN ASCENDING USER-ID/SYMBOL SEQUENCE BY 3300-      *
016500      * INSERT-PORTFOLIO AND 3400-REMOVE-PORTFOLIO, REWRITTEN OUT AT  *
016600      * END OF RUN.  THIS SUBSTITUTES FOR THE INDEXED CUST FILE THE   *
016700      * ONLINE SERVER USED TO KEEP.                                   *
016800      ******************************************************************
016900       01  WS-PORTFOLIO-TABLE.
017000           05  WS-PORTFOLIO-COUNT      PIC S9(4) COMP VALUE ZERO.
017100           05  WS-PRT-ENTRY OCCURS 0 TO 5000 TIMES
017200                   DEPENDING ON WS-PORTFOLIO-COUNT
017300                   INDEXED BY WS-PRT-IDX.
017400               10  WS-PRT-USER-ID      PIC X(20).
017500               10  WS-PRT-STOCK-SYMBOL PIC X(10).
017600               10  WS-PRT-QUANTITY     PIC S9(7) COMP-3.
017700               10  WS-PRT-AVG-PRICE    PIC S9(8)V99 COMP-3.
017800      *
017900      ******************************************************************
018000      * WORK AREAS FOR ONE TRADE REQUEST                              *
018100      ******************************************************************
018200       01  WS-REQUEST-WORK.
018300           05  WS-REQUEST-VALID-SW     PIC X(01) VALUE "Y".
018400               88  WS-REQUEST-VALID              VALUE "Y".
018500               88  WS-REQUEST-INVALID             VALUE "N".
018600           05  WS-POST-OK-SW           PIC X(01) VALUE "Y".
018700               88  WS-POST-OK                    VALUE "Y".
018800               88  WS-POST-FAILED                VALUE "N".
018900           05  WS-STOCK-LOOKUP-RESULT  PIC S9(9) COMP-5 VALUE ZERO.
019100           05  WS-PORTFOLIO-FOUND-SW   PIC X(01) VALUE "N".
019200               88  WS-PORTFOLIO-FOUND            VALUE "Y".
019300           05  WS-FAIL-REASON          PIC X(40) VALUE SPACES.
019400           05  WS-MATCH-PRICE          PIC S9(8)V99 COMP-3 VALUE ZERO.
019500           05  WS-MATCH-STK-IDX        PIC S9(4) COMP VALUE ZERO.
019600           05  WS-MATCH-PRT-IDX        PIC S9(4) COMP VALUE ZERO.
019700           05  WS-NEXT-TRADE-ID        PIC S9(9) COMP-3 VALUE ZERO.
019750       01  WS-REQUEST-WORK-ALT REDEFINES WS-REQUEST-WORK.
019760           05  FILLER                  PIC X(50).
019770           05  WS-REQUEST-TAIL         PIC X(12).
019800      *
019900      ******************************************************************
020000      * WEIGHTED-AVERAGE-COST WORK AREA (BUY-INTO-EXISTING-POSITION)  *
020100      ******************************************************************
020200       01  WS-AVG-COST-WORK.
020300           05  WS-OLD-QTY              PIC S9(7)V99 COMP-3 VALUE ZERO.
020400           05  WS-OLD-COST-TOTAL       PIC S9(9)V99 COMP-3 VALUE ZERO.
020500           05  WS-NEW-COST-TOTAL       PIC S9(9)V99 COMP-3 VALUE ZERO.
020600           05  WS-NEW-QTY              PIC S9(7)V99 COMP-3 VALUE ZERO.
020700           05  WS-NEW-AVG-PRICE        PIC S9(8)V99 COMP-3 VALUE ZERO.
020800      *
020900      ******************************************************************
021000      * RUN-LOG MESSAGE AREAS -- SAME SHAPE THE ONLINE LOGREC/LOGMSG  *
021100      * RECORDS USED, DISPLAYED TO SYSOUT NOW THAT THERE IS NO        *
021200      * USERLOG DAEMON TO CALL.                                       *
021300      ******************************************************************
021400       01  WS-LOGREC.
021500           05  FILLER              PIC X(07) VALUE "TRADE  ".
021600           05  FILLER              PIC X(09) VALUE " USER => ".
021700           05  LOG-USER-ID         PIC X(20).
021800           05  FILLER              PIC X(08) VALUE " SYM =>".
021900           05  LOG-SYMBOL          PIC X(10).
022000           05  FILLER              PIC X(08) VALUE " QTY =>".
022100           05  LOG-QUANTITY        PIC ZZZZZZ9.
022200           05  FILLER              PIC X(09) VALUE " PRICE =>".
022300           05  LOG-PRICE           PIC $$$$$$9.99.
022400           05  FILLER              PIC X(10) VALUE " STATUS =>".
022500           05  LOG-STATUS          PIC X(09).
022600       01  WS-LOGREC-ALT REDEFINES WS-LOGREC.
022700           05  FILLER              PIC X(81).
022800           05  LOG-ALT-TAIL        PIC X(20).
022900       01  WS-LOGMSG.
023000           05  FILLER              PIC X(09) VALUE "TRDPOST =>".
023100           05  LOGMSG-TEXT         PIC X(50).
023200       01  WS-LOGMSG-ERR.
023300           05  FILLER              PIC X(13) VALUE "TRDPOST ERR =>".
023400           05  LOG-ERR-ROUTINE     PIC X(10).
023500           05  FILLER              PIC X(12) VALUE " REASON =>  ".
023600           05  LOG-ERR-REASON      PIC X(40).
023700      *
023800       01  WS-SUBSCRIPTS.
023900           05  WS-SUB              PIC S9(4) COMP VALUE ZERO.
024000           05  WS-INS-SUB          PIC S9(4) COMP VALUE ZERO.
024100           05  WS-SHIFT-SUB        PIC S9(4) COMP VALUE ZERO.
024105      *
024110      * CARRIED OVER FROM THE ONLINE SERVICES' APPL-RETURN-CODE/       *
024115      * LOGREC-LEN STYLE -- REC-FOUND/REC-NOT-FOUND ARE THE LOOKUP-    *
024120      * RESULT CONSTANTS, THE THREE -LEN ITEMS ARE COMPUTED ONCE AT    *
024125      * STARTUP AND CARRIED IN THE RUN LOG FOR CAPACITY REVIEW.        *
024130      *
024135       77  REC-FOUND               PIC S9(9) COMP-5 VALUE 1.
024140       77  REC-NOT-FOUND           PIC S9(9) COMP-5 VALUE 2.
024145       77  WS-LOGREC-LEN           PIC S9(9) COMP-5 VALUE ZERO.
024150       77  WS-LOGMSG-LEN           PIC S9(9) COMP-5 VALUE ZERO.
024155       77  WS-LOGMSG-ERR-LEN       PIC S9(9) COMP-5 VALUE ZERO.
024200      *
024300       LINKAGE SECTION.
024400      *
024500       PROCEDURE DIVISION.
024600      *
024700       0000-MAIN-CONTROL.
024800           PERFORM 1000-INITIALIZE THRU 1000-EXIT.
024900           PERFORM 9100-READ-TRDREQ THRU 9100-EXIT.
025000           PERFORM 2000-PROCESS-REQUEST THRU 2000-EXIT
025100               UNTIL WS-TRQ-EOF.
025200           PERFORM 8000-TERMINATE THRU 8000-EXIT.
025300           STOP RUN.
025400      *
025500      ******************************************************************
025600      * 1000-INITIALIZE -- OPEN FILES, LOAD THE STOCK AND PORTFOLIO   *
025700      * TABLES, WORK OUT THE NEXT TRADE-ID FROM THE LEDGER'S CURRENT  *
025800      * HIGH-WATER MARK.                                              *
025900      ******************************************************************
026000       1000-INITIALIZE.
026030           MOVE LENGTH OF WS-LOGREC TO WS-LOGREC-LEN.
026040           MOVE LENGTH OF WS-LOGMSG TO WS-LOGMSG-LEN.
026050           MOVE LENGTH OF WS-LOGMSG-ERR TO WS-LOGMSG-ERR-LEN.
026100           MOVE "STARTED" TO LOGMSG-TEXT.
026200           PERFORM 9700-DO-USERLOG THRU 9700-EXIT.
026250           MOVE "LOGREC/LOGMSG/LOGMSG-ERR LEN =>" TO LOG-ERR-ROUTINE.
026260           MOVE WS-LOGREC-LEN TO LOG-ERR-REASON.
026270           PERFORM 9800-DO-USERLOG-ERR THRU 9800-EXIT.
026300           OPEN INPUT TRDREQ-FILE.
026400           IF NOT TRQ-FILE-OK
026500               MOVE "OPEN TRDREQ" TO LOG-ERR-ROUTINE
026600               MOVE TRQ-FILE-STATUS TO LOG-ERR-REASON
026700               PERFORM 9800-DO-USERLOG-ERR THRU 9800-EXIT
026800               PERFORM 8900-ABEND THRU 8900-EXIT
026900           END-IF.
027000           PERFORM 1100-LOAD-STOCK-TABLE THRU 1100-EXIT.
027100           PERFORM 1200-LOAD-PORTFOLIO-TABLE THRU 1200-EXIT.
027200           PERFORM 1300-FIND-NEXT-TRADE-ID THRU 1300-EXIT.
027300           OPEN EXTEND TRADE-FILE.
027400           IF NOT TRD-FILE-OK
027500               MOVE "OPEN TRDLDG" TO LOG-ERR-ROUTINE
027600               MOVE TRD-FILE-STATUS TO LOG-ERR-REASON
027700               PERFORM 9800-DO-USERLOG-ERR THRU 9800-EXIT
027800               PERFORM 8900-ABEND THRU 8900-EXIT
027900           END-IF.
028000       1000-EXIT.
028100           EXIT.
028200      *
028300       1100-LOAD-STOCK-TABLE.
028400           OPEN INPUT STOCK-FILE.
028500           IF NOT STK-FILE-OK
028600               MOVE "OPEN STOCK" TO LOG-ERR-ROUTINE
028700               MOVE STK-FILE-STATUS TO LOG-ERR-REASON
028800               PERFORM 9800-DO-USERLOG-ERR THRU 9800-EXIT
028900               PERFORM 8900-ABEND THRU 8900-EXIT
029000           END-IF.
029100           READ STOCK-FILE
029200               AT END SET STK-FILE-EOF TO TRUE.
029300           PERFORM 1110-LOAD-ONE-STOCK THRU 1110-EXIT
029400               UNTIL STK-FILE-EOF.
029500           CLOSE STOCK-FILE.
029600       1100-EXIT.
029700           EXIT.
029800      *
029900       1110-LOAD-ONE-STOCK.
030000           ADD 1 TO WS-STOCK-COUNT.
030100           SET WS-STK-IDX TO WS-STOCK-COUNT.
030200           MOVE STK-SYMBOL TO WS-STK-SYMBOL(WS-STK-IDX).
030300           MOVE STK-CURRENT-PRICE TO WS-STK-CURRENT-PRICE(WS-STK-IDX).
030400           READ STOCK-FILE
030500               AT END SET STK-FILE-EOF TO TRUE.
030600       1110-EXIT.
030700           EXIT.
030800      *
030900       1200-LOAD-PORTFOLIO-TABLE.
031000           OPEN INPUT PORTFOLIO-FILE.
031100           IF NOT PRT-FILE-OK
031200               MOVE "OPEN PORTFOL" TO LOG-ERR-ROUTINE
031300               MOVE PRT-FILE-STATUS TO LOG-ERR-REASON
031400               PERFORM 9800-DO-USERLOG-ERR THRU 9800-EXIT
031500               PERFORM 8900-ABEND THRU 8900-EXIT
031600           END-IF.
031700           READ PORTFOLIO-FILE
031800               AT END SET PRT-FILE-EOF TO TRUE.
031900           PERFORM 1210-LOAD-ONE-PORTFOLIO THRU 1210-EXIT
032000               UNTIL PRT-FILE-EOF.
032100           CLOSE PORTFOLIO-FILE.
032200       1200-EXIT.
032300           EXIT.
032400      *
032500       1210-LOAD-ONE-PORTFOLIO.
032600           ADD 1 TO WS-PORTFOLIO-COUNT.
032700           SET WS-PRT-IDX TO WS-PORTFOLIO-COUNT.
032800           MOVE PRT-USER-ID TO WS-PRT-USER-ID(WS-PRT-IDX).
032900           MOVE PRT-STOCK-SYMBOL TO WS-PRT-STOCK-SYMBOL(WS-PRT-IDX).
033000           MOVE PRT-QUANTITY TO WS-PRT-QUANTITY(WS-PRT-IDX).
033100           MOVE PRT-AVG-PURCHASE-PRICE TO WS-PRT-AVG-PRICE(WS-PRT-IDX).
033200           READ PORTFOLIO-FILE
033300               AT END SET PRT-FILE-EOF TO TRUE.
033400       1210-EXIT.
033500           EXIT.
033600      *
033700      ******************************************************************
033800      * 1300-FIND-NEXT-TRADE-ID -- OPEN THE LEDGER INPUT, RIDE IT TO   *
034000      * EOF NOTING THE HIGHEST TRD-TRADE-ID SEEN, CLOSE IT AGAIN SO    *
034100      * 1000-INITIALIZE CAN REOPEN IT EXTEND FOR THIS RUN'S APPENDS.  *
034200      ******************************************************************
034300       1300-FIND-NEXT-TRADE-ID.
034400           MOVE ZERO TO WS-NEXT-TRADE-ID.
034500           OPEN INPUT TRADE-FILE.
034600           IF TRD-FILE-OK
034800               MOVE "N" TO WS-TRD-LOAD-EOF-SW
034900               READ TRADE-FILE
035000                   AT END SET WS-TRD-LOAD-EOF TO TRUE
035100               END-READ
035200               PERFORM 1310-CHECK-ONE-TRADE-ID THRU 1310-EXIT
035300                   UNTIL WS-TRD-LOAD-EOF
035400               CLOSE TRADE-FILE
035500           END-IF.
035600           ADD 1 TO WS-NEXT-TRADE-ID.
035700       1300-EXIT.
035800           EXIT.
035900      *
036000       1310-CHECK-ONE-TRADE-ID.
036100           IF TRD-TRADE-ID > WS-NEXT-TRADE-ID
036200               MOVE TRD-TRADE-ID TO WS-NEXT-TRADE-ID
036300           END-IF.
036400           READ TRADE-FILE
036500               AT END SET WS-TRD-LOAD-EOF TO TRUE.
036600       1310-EXIT.
036700           EXIT.
036800      *
036900      ******************************************************************
037000      * 2000-PROCESS-REQUEST -- ONE PASS PER TRADE-REQUEST RECORD.    *
037100      * VALIDATE, PRICE, CHECK HOLDINGS ON A SELL, POST, LOG.         *
037200      ******************************************************************
037300       2000-PROCESS-REQUEST.
037400           ADD 1 TO WS-REQUESTS-READ.
037500           SET WS-REQUEST-VALID TO TRUE.
037600           MOVE SPACES TO WS-FAIL-REASON.
037700           PERFORM 2100-VALIDATE-REQUEST THRU 2100-EXIT.
037800           IF WS-REQUEST-VALID
037900               PERFORM 2200-PRICE-STOCK THRU 2200-EXIT
038000           END-IF.
038100           IF WS-REQUEST-VALID AND TRQ-IS-SELL
038200               PERFORM 2300-CHECK-HOLDINGS THRU 2300-EXIT
038300           END-IF.
038400           IF WS-REQUEST-VALID
038500               PERFORM 2400-BUILD-TRADE THRU 2400-EXIT
038600               PERFORM 3000-POST-PORTFOLIO THRU 3000-EXIT
038700               PERFORM 2500-SET-TRADE-OUTCOME THRU 2500-EXIT
038800               PERFORM 2900-WRITE-TRADE THRU 2900-EXIT
038900           ELSE
039000               ADD 1 TO WS-REQUESTS-REJECTED
039100               PERFORM 2950-LOG-REJECT THRU 2950-EXIT
039200           END-IF.
039300           PERFORM 9100-READ-TRDREQ THRU 9100-EXIT.
039400       2000-EXIT.
039500           EXIT.
039600      *
039700      ******************************************************************
039800      * 2100-VALIDATE-REQUEST -- USER-ID/SYMBOL NON-BLANK, QUANTITY   *
040000      * PRESENT AND POSITIVE.  ADAPTED FROM THE SELL SCREEN'S BLANK-  *
040100      * FIELD CHECK (CRT-ACCOUNT = SPACES / CRT-FUND = SPACES).       *
040200      ******************************************************************
040300       2100-VALIDATE-REQUEST.
040400           IF TRQ-USER-ID = SPACES
040500               SET WS-REQUEST-INVALID TO TRUE
040600               MOVE "USER-ID IS BLANK" TO WS-FAIL-REASON
040700           END-IF.
040800           IF WS-REQUEST-VALID AND TRQ-STOCK-SYMBOL = SPACES
040900               SET WS-REQUEST-INVALID TO TRUE
041000               MOVE "STOCK-SYMBOL IS BLANK" TO WS-FAIL-REASON
041100           END-IF.
041200           IF WS-REQUEST-VALID AND TRQ-QUANTITY NOT > ZERO
041300               SET WS-REQUEST-INVALID TO TRUE
041400               MOVE "QUANTITY MUST BE GREATER THAN ZERO" TO
041500                   WS-FAIL-REASON
041600           END-IF.
042100           IF NOT WS-REQUEST-VALID
042200               GO TO 2100-EXIT
042300           END-IF.
042400           INSPECT TRQ-STOCK-SYMBOL CONVERTING
042500               "abcdefghijklmnopqrstuvwxyz" TO
042600               "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
042700       2100-EXIT.
042800           EXIT.
042900      *
043000      ******************************************************************
043100      * 2200-PRICE-STOCK -- KEYED (SEARCH ALL) LOOKUP OF THE STOCK    *
043200      * MASTER TABLE.  NOT FOUND REJECTS THE REQUEST; SO DOES A       *
043250      * MATCHED PRICE THAT IS NOT GREATER THAN ZERO -- A STOCK NEVER  *
043260      * YET PRIMED BY STKUPD SITS AT A ZERO SEED PRICE AND MUST NOT   *
043270      * TRADE (REQ TX-364).                                          *
043300      ******************************************************************
043400       2200-PRICE-STOCK.
043500           MOVE REC-NOT-FOUND TO WS-STOCK-LOOKUP-RESULT.
043600           SEARCH ALL WS-STOCK-ENTRY
043700               AT END
043750                   CONTINUE
043800               WHEN WS-STK-SYMBOL(WS-STK-IDX) = TRQ-STOCK-SYMBOL
043900                   MOVE REC-FOUND TO WS-STOCK-LOOKUP-RESULT
044000                   MOVE WS-STK-IDX TO WS-MATCH-STK-IDX
044100                   MOVE WS-STK-CURRENT-PRICE(WS-STK-IDX) TO
044200                       WS-MATCH-PRICE
044300           END-SEARCH.
044400           IF WS-STOCK-LOOKUP-RESULT = REC-NOT-FOUND
044500               SET WS-REQUEST-INVALID TO TRUE
044600               MOVE "SYMBOL NOT FOUND ON STOCK MASTER" TO
044700                   WS-FAIL-REASON
044750               GO TO 2200-EXIT
044800           END-IF.
044820           IF WS-MATCH-PRICE NOT > ZERO
044840               SET WS-REQUEST-INVALID TO TRUE
044860               MOVE "STOCK PRICE NOT GREATER THAN ZERO" TO
044880                   WS-FAIL-REASON
044900           END-IF.
045000       2200-EXIT.
045100           EXIT.
045200      *
045300      ******************************************************************
045400      * 2300-CHECK-HOLDINGS -- SELL PRE-CHECK: HELD QUANTITY MUST BE  *
045500      * AT LEAST THE REQUESTED QUANTITY.  MATCHES THE "HAS ENOUGH     *
045600      * SHARES" CHECK THE ONLINE SERVER MADE AGAINST CUST-AMOUNT.     *
045700      ******************************************************************
045800       2300-CHECK-HOLDINGS.
045900           MOVE "N" TO WS-PORTFOLIO-FOUND-SW.
046000           PERFORM 3900-FIND-PORTFOLIO THRU 3900-EXIT.
046100           IF NOT WS-PORTFOLIO-FOUND
046200               SET WS-REQUEST-INVALID TO TRUE
046300               MOVE "NO HOLDING ON FILE FOR SELL" TO WS-FAIL-REASON
046400           ELSE
046500               IF WS-PRT-QUANTITY(WS-MATCH-PRT-IDX) < TRQ-QUANTITY
046600                   SET WS-REQUEST-INVALID TO TRUE
046700                   MOVE "INSUFFICIENT SHARES TO SELL" TO
046800                       WS-FAIL-REASON
046900               END-IF
047000           END-IF.
047100       2300-EXIT.
047200           EXIT.
047300      *
047400      ******************************************************************
047500      * 2400-BUILD-TRADE -- NEXT TRADE-ID, COPY REQUEST FIELDS,       *
047600      * EXECUTION PRICE = STOCK MASTER CURRENT PRICE, STARTS PENDING. *
047700      ******************************************************************
047800       2400-BUILD-TRADE.
047900           MOVE WS-NEXT-TRADE-ID TO TRD-TRADE-ID.
048000           ADD 1 TO WS-NEXT-TRADE-ID.
048100           MOVE TRQ-USER-ID TO TRD-USER-ID.
048200           MOVE TRQ-STOCK-SYMBOL TO TRD-STOCK-SYMBOL.
048300           MOVE TRQ-TRADE-TYPE TO TRD-TRADE-TYPE.
048400           MOVE TRQ-QUANTITY TO TRD-QUANTITY.
048500           MOVE WS-MATCH-PRICE TO TRD-PRICE.
048600           SET TRD-STATUS-PENDING TO TRUE.
048700           MOVE SPACES TO TRD-STATUS-MESSAGE.
048800       2400-EXIT.
048900           EXIT.
049000      *
049100      ******************************************************************
049200      * 2500-SET-TRADE-OUTCOME -- "EXECUTE" IS A NO-OP IN THIS BATCH  *
049300      * TRANSLATION (IT ALWAYS LOGICALLY SUCCEEDS); THE STATUS THAT   *
049400      * MATTERS IS WHETHER 3000-POST-PORTFOLIO POSTED CLEANLY.        *
049500      ******************************************************************
049600       2500-SET-TRADE-OUTCOME.
049700           IF WS-POST-OK
049800               SET TRD-STATUS-EXECUTED TO TRUE
049900               MOVE "TRADE EXECUTED SUCCESSFULLY" TO
050000                   TRD-STATUS-MESSAGE
050100               ADD 1 TO WS-TRADES-EXECUTED
050200           ELSE
050300               SET TRD-STATUS-FAILED TO TRUE
050400               STRING "TRADE EXECUTION FAILED: " DELIMITED BY SIZE
050500                   WS-FAIL-REASON DELIMITED BY SIZE
050600                   INTO TRD-STATUS-MESSAGE
050700               ADD 1 TO WS-TRADES-FAILED
050800           END-IF.
050900       2500-EXIT.
051000           EXIT.
051100      *
051200       2900-WRITE-TRADE.
051300           WRITE TRD-TRADE-RECORD.
051400           IF NOT TRD-FILE-OK
051500               MOVE "WRITE TRDLDG" TO LOG-ERR-ROUTINE
051550               MOVE TRD-FILE-STATUS TO LOG-ERR-REASON
051600               PERFORM 9800-DO-USERLOG-ERR THRU 9800-EXIT
051700               PERFORM 8900-ABEND THRU 8900-EXIT
051800           END-IF.
051900           MOVE TRD-USER-ID TO LOG-USER-ID.
052000           MOVE TRD-STOCK-SYMBOL TO LOG-SYMBOL.
052100           MOVE TRD-QUANTITY TO LOG-QUANTITY.
052200           MOVE TRD-PRICE TO LOG-PRICE.
052300           MOVE TRD-TRADE-STATUS TO LOG-STATUS.
052400           PERFORM 9600-DO-USERLOG-REC THRU 9600-EXIT.
052500       2900-EXIT.
052600           EXIT.
052700      *
052800      ******************************************************************
052900      * 2950-LOG-REJECT -- REJECTED REQUESTS DO NOT REACH THE LEDGER  *
053000      * (SEE TRADE.CPY CHANGE LOG) -- THEY ARE ONLY NOTED IN THE RUN  *
053100      * LOG AND COUNTED IN WS-REQUESTS-REJECTED.                      *
053200      ******************************************************************
053300       2950-LOG-REJECT.
053400           MOVE "REJECT" TO LOG-ERR-ROUTINE.
053500           MOVE WS-FAIL-REASON TO LOG-ERR-REASON.
053600           PERFORM 9800-DO-USERLOG-ERR THRU 9800-EXIT.
053700       2950-EXIT.
053800           EXIT.
053900      *
054000      ******************************************************************
054100      * 3000-POST-PORTFOLIO -- APPLY THE TRADE TO THE PORTFOLIO       *
054200      * TABLE.  BUY: WEIGHTED-AVERAGE INTO AN EXISTING POSITION OR    *
054300      * OPEN A NEW ONE.  SELL: REDUCE THE HOLDING, REMOVE IT IF IT    *
054400      * NETS TO ZERO.                                                 *
054500      ******************************************************************
054600       3000-POST-PORTFOLIO.
054700           SET WS-POST-OK TO TRUE.
054800           PERFORM 3900-FIND-PORTFOLIO THRU 3900-EXIT.
054900           IF TRQ-IS-BUY
055000               PERFORM 3100-POST-BUY THRU 3100-EXIT
055100           ELSE
055200               PERFORM 3200-POST-SELL THRU 3200-EXIT
055300           END-IF.
055400       3000-EXIT.
055500           EXIT.
055600      *
055700      ******************************************************************
055800      * 3100-POST-BUY -- WEIGHTED-AVERAGE-COST RULE:                  *
055900      *   NEW-AVG = (OLD-AVG*OLD-QTY + BUY-PRICE*BUY-QTY)             *
056000      *             / (OLD-QTY + BUY-QTY), ROUNDED TO 2 DECIMALS.     *
056100      * OPENING A NEW POSITION SIMPLY TAKES THE TRADE PRICE AS THE    *
056200      * STARTING AVERAGE -- NO AVERAGING ON THE FIRST BUY.            *
056300      ******************************************************************
056400       3100-POST-BUY.
056500           IF WS-PORTFOLIO-FOUND
056600               MOVE WS-PRT-QUANTITY(WS-MATCH-PRT-IDX) TO WS-OLD-QTY
056700               COMPUTE WS-OLD-COST-TOTAL ROUNDED =
056800                   WS-PRT-AVG-PRICE(WS-MATCH-PRT-IDX) * WS-OLD-QTY
056900               COMPUTE WS-NEW-COST-TOTAL ROUNDED =
057000                   WS-OLD-COST-TOTAL + (WS-MATCH-PRICE * TRQ-QUANTITY)
057100               COMPUTE WS-NEW-QTY = WS-OLD-QTY + TRQ-QUANTITY
057200               COMPUTE WS-NEW-AVG-PRICE ROUNDED =
057300                   WS-NEW-COST-TOTAL / WS-NEW-QTY
057400               MOVE WS-NEW-QTY TO WS-PRT-QUANTITY(WS-MATCH-PRT-IDX)
057500               MOVE WS-NEW-AVG-PRICE TO
057600                   WS-PRT-AVG-PRICE(WS-MATCH-PRT-IDX)
057700           ELSE
057800               PERFORM 3300-INSERT-PORTFOLIO THRU 3300-EXIT
057900           END-IF.
058000       3100-EXIT.
058100           EXIT.
058200      *
058300      ******************************************************************
058400      * 3200-POST-SELL -- THE 2300-CHECK-HOLDINGS PRE-CHECK ALREADY   *
058500      * PROVED THE HOLDING EXISTS AND COVERS THE REQUESTED QUANTITY,  *
058600      * SO THE "INSUFFICIENT SHARES" BRANCH BELOW IS A DEFENSIVE      *
058700      * HARD-FAILURE PATH THAT SHOULD NEVER FIRE IN NORMAL RUNNING.   *
058800      ******************************************************************
058900       3200-POST-SELL.
059000           IF NOT WS-PORTFOLIO-FOUND OR
059100                   WS-PRT-QUANTITY(WS-MATCH-PRT-IDX) < TRQ-QUANTITY
059200               SET WS-POST-FAILED TO TRUE
059300               MOVE "INSUFFICIENT SHARES (POST-TIME)" TO
059400                   WS-FAIL-REASON
059500           ELSE
059600               COMPUTE WS-PRT-QUANTITY(WS-MATCH-PRT-IDX) =
059700                   WS-PRT-QUANTITY(WS-MATCH-PRT-IDX) - TRQ-QUANTITY
059800               IF WS-PRT-QUANTITY(WS-MATCH-PRT-IDX) = ZERO
059900                   PERFORM 3400-REMOVE-PORTFOLIO THRU 3400-EXIT
060000               END-IF
060100           END-IF.
060200       3200-EXIT.
060300           EXIT.
060400      *
060500      ******************************************************************
060600      * 3300-INSERT-PORTFOLIO -- OPEN A NEW POSITION, KEEPING THE     *
060700      * TABLE IN ASCENDING USER-ID/SYMBOL SEQUENCE (SHIFT THE TAIL    *
060800      * DOWN ONE SLOT TO MAKE ROOM, THEN DROP THE NEW ROW IN).        *
060900      ******************************************************************
061000       3300-INSERT-PORTFOLIO.
062100           ADD 1 TO WS-PORTFOLIO-COUNT.
062200           SET WS-MATCH-PRT-IDX TO WS-PORTFOLIO-COUNT.
062300           PERFORM 3350-LOCATE-INSERT-POINT THRU 3350-EXIT.
062400           MOVE TRQ-USER-ID TO WS-PRT-USER-ID(WS-MATCH-PRT-IDX).
062500           MOVE TRQ-STOCK-SYMBOL TO
062600               WS-PRT-STOCK-SYMBOL(WS-MATCH-PRT-IDX).
062700           MOVE TRQ-QUANTITY TO WS-PRT-QUANTITY(WS-MATCH-PRT-IDX).
062800           MOVE WS-MATCH-PRICE TO WS-PRT-AVG-PRICE(WS-MATCH-PRT-IDX).
062900       3300-EXIT.
063000           EXIT.
063100      *
063200      ******************************************************************
063300      * 3350-LOCATE-INSERT-POINT -- LINEAR SCAN TO FIND WHERE A NEW   *
063400      * USER-ID/SYMBOL ROW BELONGS AND SHIFT EVERYTHING FROM THERE ON *
063500      * DOWN ONE SLOT.  PORTFOLIO FILES ARE SMALL ENOUGH THAT A       *
063600      * LINEAR SHIFT IS CHEAPER THAN SORTING THE WHOLE FILE EVERY     *
063700      * RUN.                                                          *
063800      ******************************************************************
063900       3350-LOCATE-INSERT-POINT.
064000           MOVE 1 TO WS-INS-SUB.
064100           PERFORM 3360-FIND-SLOT THRU 3360-EXIT
064200               UNTIL WS-INS-SUB >= WS-MATCH-PRT-IDX
064300               OR (WS-PRT-USER-ID(WS-INS-SUB) > TRQ-USER-ID)
064400               OR (WS-PRT-USER-ID(WS-INS-SUB) = TRQ-USER-ID AND
064500                   WS-PRT-STOCK-SYMBOL(WS-INS-SUB) > TRQ-STOCK-SYMBOL).
064600           IF WS-INS-SUB < WS-MATCH-PRT-IDX
064610               SUBTRACT 1 FROM WS-MATCH-PRT-IDX GIVING WS-SHIFT-SUB
064620               PERFORM 3370-SHIFT-DOWN-ONE THRU 3370-EXIT
064630                   VARYING WS-SHIFT-SUB FROM WS-SHIFT-SUB BY -1
064640                   UNTIL WS-SHIFT-SUB < WS-INS-SUB
065300               SET WS-MATCH-PRT-IDX TO WS-INS-SUB
065400           END-IF.
065500       3350-EXIT.
065600           EXIT.
065700      *
065710      * 3360-FIND-SLOT -- ADVANCE THE INSERT SUBSCRIPT ONE ROW; THE     *
065720      * PERFORM ... UNTIL IN 3350 SUPPLIES THE STOPPING CONDITION.      *
065800       3360-FIND-SLOT.
065900           ADD 1 TO WS-INS-SUB.
066000       3360-EXIT.
066100           EXIT.
066150      *
066155      * 3370-SHIFT-DOWN-ONE -- ONE ROW OF THE INSERT SHIFT, DRIVEN BY   *
066157      * 3350'S VARYING CLAUSE.                                         *
066160       3370-SHIFT-DOWN-ONE.
066170           MOVE WS-PRT-ENTRY(WS-SHIFT-SUB) TO
066180               WS-PRT-ENTRY(WS-SHIFT-SUB + 1).
066190       3370-EXIT.
066195           EXIT.
066200      *
066300      ******************************************************************
066400      * 3400-REMOVE-PORTFOLIO -- SELL-TO-ZERO CLOSES THE POSITION.    *
066500      * SHIFT EVERYTHING AFTER THE CLOSED ROW UP ONE SLOT SO NO       *
066600      * ZERO-QUANTITY ROW IS LEFT ON THE TABLE.                       *
066700      ******************************************************************
066800       3400-REMOVE-PORTFOLIO.
066900           PERFORM 3410-SHIFT-UP-ONE THRU 3410-EXIT
067000                   VARYING WS-SHIFT-SUB FROM WS-MATCH-PRT-IDX BY 1
067050                   UNTIL WS-SHIFT-SUB >= WS-PORTFOLIO-COUNT.
067400           SUBTRACT 1 FROM WS-PORTFOLIO-COUNT.
067500       3400-EXIT.
067600           EXIT.
067650      *
067655      * 3410-SHIFT-UP-ONE -- ONE ROW OF THE CLOSE-POSITION SHIFT,       *
067657      * DRIVEN BY 3400'S VARYING CLAUSE.                                *
067660       3410-SHIFT-UP-ONE.
067670           MOVE WS-PRT-ENTRY(WS-SHIFT-SUB + 1) TO
067680               WS-PRT-ENTRY(WS-SHIFT-SUB).
067690       3410-EXIT.
067695           EXIT.
067700      *
067800      ******************************************************************
067900      * 3900-FIND-PORTFOLIO -- LINEAR SEARCH FOR USER-ID+SYMBOL.  NOT *
068000      * A SEARCH ALL SINCE 3300-INSERT-PORTFOLIO/3400-REMOVE-         *
068100      * PORTFOLIO KEEP THE TABLE SORTED BUT A FRESH BUY CAN LAND      *
068200      * MID-RUN BEFORE A LATER SELL OF THE SAME LOT NEEDS TO FIND IT. *
068300      ******************************************************************
068400       3900-FIND-PORTFOLIO.
068500           MOVE "N" TO WS-PORTFOLIO-FOUND-SW.
068600           MOVE ZERO TO WS-MATCH-PRT-IDX.
068700           PERFORM 3910-TEST-ONE-PORTFOLIO THRU 3910-EXIT
068800                   VARYING WS-SUB FROM 1 BY 1
068900                   UNTIL WS-SUB > WS-PORTFOLIO-COUNT
069000                   OR WS-PORTFOLIO-FOUND.
069600       3900-EXIT.
069700           EXIT.
069750      *
069752      * 3910-TEST-ONE-PORTFOLIO -- ONE ROW OF THE LINEAR SCAN, DRIVEN   *
069754      * BY 3900'S VARYING CLAUSE.                                       *
069760       3910-TEST-ONE-PORTFOLIO.
069770           IF WS-PRT-USER-ID(WS-SUB) = TRQ-USER-ID AND
069780                   WS-PRT-STOCK-SYMBOL(WS-SUB) = TRQ-STOCK-SYMBOL
069790               MOVE "Y" TO WS-PORTFOLIO-FOUND-SW
069800               MOVE WS-SUB TO WS-MATCH-PRT-IDX
069810           END-IF.
069820       3910-EXIT.
069830           EXIT.
069840      *
069900      ******************************************************************
070000      * 8000-TERMINATE -- REWRITE PORTFOLIO-FILE FROM THE WORKING-    *
070100      * STORAGE TABLE, CLOSE UP, REPORT RUN COUNTS.                   *
070200      ******************************************************************
070300       8000-TERMINATE.
070400           CLOSE TRDREQ-FILE.
070500           CLOSE TRADE-FILE.
070600           OPEN OUTPUT PORTFOLIO-FILE.
070700           PERFORM 8100-WRITE-ONE-PORTFOLIO THRU 8100-EXIT
070800                   VARYING WS-SUB FROM 1 BY 1
070900                   UNTIL WS-SUB > WS-PORTFOLIO-COUNT.
072400           CLOSE PORTFOLIO-FILE.
072500           MOVE "REQUESTS READ    =>" TO LOG-ERR-ROUTINE.
072600           MOVE WS-REQUESTS-READ TO LOG-ERR-REASON.
072700           PERFORM 9800-DO-USERLOG-ERR THRU 9800-EXIT.
072800           MOVE "TRADES EXECUTED  =>" TO LOG-ERR-ROUTINE.
072900           MOVE WS-TRADES-EXECUTED TO LOG-ERR-REASON.
073000           PERFORM 9800-DO-USERLOG-ERR THRU 9800-EXIT.
073100           MOVE "TRADES FAILED    =>" TO LOG-ERR-ROUTINE.
073200           MOVE WS-TRADES-FAILED TO LOG-ERR-REASON.
073300           PERFORM 9800-DO-USERLOG-ERR THRU 9800-EXIT.
073400           MOVE "REQUESTS REJECTED=>" TO LOG-ERR-ROUTINE.
073500           MOVE WS-REQUESTS-REJECTED TO LOG-ERR-REASON.
073600           PERFORM 9800-DO-USERLOG-ERR THRU 9800-EXIT.
073700           MOVE "ENDED" TO LOGMSG-TEXT.
073800           PERFORM 9700-DO-USERLOG THRU 9700-EXIT.
073900       8000-EXIT.
074000           EXIT.
074050      *
074052      * 8100-WRITE-ONE-PORTFOLIO -- ONE NEW-POSITION ROW TO PORTFOLIO- *
074054      * FILE, DRIVEN BY 8000'S APPEND-THE-NEW-ROWS LOOP.               *
074060       8100-WRITE-ONE-PORTFOLIO.
074070           MOVE WS-PRT-USER-ID(WS-SUB) TO PRT-USER-ID.
074080           MOVE WS-PRT-STOCK-SYMBOL(WS-SUB) TO PRT-STOCK-SYMBOL.
074090           MOVE WS-PRT-QUANTITY(WS-SUB) TO PRT-QUANTITY.
074095           MOVE WS-PRT-AVG-PRICE(WS-SUB) TO PRT-AVG-PURCHASE-PRICE.
074096           MOVE ZERO TO PRT-LAST-TRADE-ID.
074097           MOVE "Y" TO PRT-OPEN-POSITION-SW.
074098           MOVE SPACES TO PRT-RESERVE-BLOCK.
074099           WRITE PRT-PORTFOLIO-RECORD.
074100           IF NOT PRT-FILE-OK
074101               MOVE "WRITE PORTFOL" TO LOG-ERR-ROUTINE
074102               MOVE PRT-FILE-STATUS TO LOG-ERR-REASON
074103               PERFORM 9800-DO-USERLOG-ERR THRU 9800-EXIT
074104           END-IF.
074105       8100-EXIT.
074106           EXIT.
074107      *
074200      ******************************************************************
074300      * 8900-ABEND -- FATAL FILE ERROR, CANNOT CONTINUE THE RUN.      *
074400      ******************************************************************
074500       8900-ABEND.
074600           MOVE "RUN TERMINATED - SEE PRECEDING ERROR" TO
074700               LOGMSG-TEXT.
074800           PERFORM 9700-DO-USERLOG THRU 9700-EXIT.
074900           STOP RUN.
075000       8900-EXIT.
075100           EXIT.
075200      *
075300      ******************************************************************
075400      * 9100-READ-TRDREQ -- PRIMING/LOOPING READ OF THE REQUEST FILE. *
075500      ******************************************************************
075600       9100-READ-TRDREQ.
075700           READ TRDREQ-FILE
075800               AT END SET WS-TRQ-EOF TO TRUE.
075900       9100-EXIT.
076000           EXIT.
076100      *
076200      ******************************************************************
076300      * 9600/9700/9800 -- RUN LOG PARAGRAPHS, SAME NAMES AND SHAPES   *
076400      * THE ONLINE DO-USERLOG/DO-USERLOG-ERR PARAGRAPHS USED, NOW     *
076500      * WRITTEN WITH DISPLAY SINCE THERE IS NO TUXEDO USERLOG DAEMON  *
076600      * IN A BATCH RUN.                                               *
076700      ******************************************************************
076800       9600-DO-USERLOG-REC.
076900           DISPLAY WS-LOGREC.
077000       9600-EXIT.
077100           EXIT.
077200      *
077300       9700-DO-USERLOG.
077400           DISPLAY WS-LOGMSG.
077500       9700-EXIT.
077600           EXIT.
077700      *
077800       9800-DO-USERLOG-ERR.
077900           DISPLAY WS-LOGMSG-ERR.
078000       9800-EXIT.
078100           EXIT.
