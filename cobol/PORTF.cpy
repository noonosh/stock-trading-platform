000100******************************************************************PRT000
000200*                                                                *PRT000
000300*   MEMBER:  PORTF                                               *PRT000
000400*   USED BY: STOCKAPP-TRDPOST, STOCKAPP-PRTVAL                   *PRT000
000500*                                                                *PRT000
000600*   PURPOSE: RECORD LAYOUT FOR THE PORTFOLIO POSITION FILE.  ONE *PRT000
000700*   ROW PER USER-ID / STOCK-SYMBOL HOLDING.  QUANTITY IS ALWAYS  *PRT000
000800*   ZERO OR GREATER -- A HOLDING THAT SELLS DOWN TO ZERO SHARES  *PRT000
000900*   IS REMOVED FROM THE FILE BY TRDPOST, NOT LEFT AS A ZERO ROW. *PRT000
001000*   PORTFOLIO-FILE IS KEPT IN ASCENDING USER-ID, THEN SYMBOL,    *PRT000
001100*   SEQUENCE AS A SUBSTITUTE FOR THE INDEXED USER-ID+SYMBOL KEY  *PRT000
001200*   USED IN THE ONLINE VERSION OF THIS APPLICATION.              *PRT000
001300*                                                                *PRT000
001400*   CHANGE LOG                                                   *PRT000
001500*   ----------                                                   *PRT000
001600*   88-05-02  R.HALVERSEN   ORIGINAL LAYOUT, CARRIED OVER FROM   *PRT000
001700*                           THE CUST HOLDING VIEW.               *PRT000
001800*   92-07-08  R.HALVERSEN   AVG-PURCHASE-PRICE WIDENED TO 8.2    *PRT000
001900*                           FOR HIGH-PRICED ISSUES (REQ TX-141). *PRT000
002000*   98-12-03  D.OKAFOR      Y2K SWEEP -- NO DATE FIELDS HERE,    *PRT000
002100*                           REVIEWED AND SIGNED OFF.             *PRT000
002200*   05-03-22  M.ANDERSSON   ADDED PRT-OPEN-DATE REDEFINE OF THE  *PRT000
002300*                           RESERVE BLOCK (REQ TX-231, COST      *PRT000
002400*                           BASIS AGING REPORT).                 *PRT000
002500*                                                                *PRT000
002600******************************************************************PRT000
002700 01  PRT-PORTFOLIO-RECORD.                                       PRT001
002800     05  PRT-KEY.                                                PRT001
002900         10  PRT-USER-ID                 PIC X(20).              PRT001
003000         10  PRT-STOCK-SYMBOL            PIC X(10).              PRT001
003100     05  PRT-HOLDING-FIELDS.                                     PRT001
003200         10  PRT-QUANTITY                PIC S9(7)     COMP-3.   PRT001
003300         10  PRT-AVG-PURCHASE-PRICE      PIC S9(8)V99  COMP-3.   PRT001
003400     05  PRT-CONTROL-FIELDS.                                     PRT001
003500         10  PRT-LAST-TRADE-ID           PIC S9(9)     COMP-3.   PRT001
003600         10  PRT-OPEN-POSITION-SW        PIC X(01).              PRT001
003700             88  PRT-OPEN-POSITION                 VALUE "Y".    PRT001
003800             88  PRT-CLOSED-POSITION                VALUE "N".   PRT001
003900     05  PRT-RESERVE-BLOCK               PIC X(15).              PRT001
004000     05  PRT-RESERVE-REDEFINED REDEFINES PRT-RESERVE-BLOCK.      PRT002
004100         10  PRT-OPEN-DATE               PIC 9(08).              PRT002
004200         10  FILLER                      PIC X(07).              PRT002
004300     05  FILLER                          PIC X(10).              PRT000
