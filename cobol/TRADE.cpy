000100******************************************************************TRD000
000200*                                                                *TRD000
000300*   MEMBER:  TRADE                                                TRD000
000400*   USED BY: STOCKAPP-TRDPOST                                    *TRD000
000500*                                                                *TRD000
000600*   PURPOSE: RECORD LAYOUT FOR THE TRADE LEDGER FILE.  ONE ROW   *TRD000
000700*   IS APPENDED PER TRADE REQUEST THAT MAKES IT PAST VALIDATION, *TRD000
000800*   SYMBOL LOOKUP AND (ON A SELL) THE HOLDINGS PRE-CHECK -- SUCH *TRD000
000900*   A REQUEST IS ALWAYS LEDGERED, EITHER EXECUTED OR FAILED.     *TRD000
001000*   A REQUEST TURNED AWAY BEFORE THAT POINT (BLANK FIELD, BAD    *TRD000
001100*   QUANTITY, UNKNOWN SYMBOL, INSUFFICIENT SHARES) NEVER REACHES *TRD000
001210*   2400-BUILD-TRADE AND SO NEVER GETS A TRADE-ID OR A LEDGER    *TRD000
001220*   ROW -- IT IS ONLY COUNTED IN WS-REQUESTS-REJECTED AND NOTED  *TRD000
001230*   ON THE RUN LOG BY 2950-LOG-REJECT.  TRADE-FILE IS WRITTEN IN *TRD000
001240*   ASCENDING TRD-TRADE-ID SEQUENCE, ONE ROW PER CALL TO         *TRD000
001250*   2900-WRITE-TRADE.                                            *TRD000
001260*                                                                *TRD000
001270*   CHANGE LOG                                                   *TRD000
001280*   ----------                                                   *TRD000
001290*   89-01-17  R.HALVERSEN   ORIGINAL LAYOUT.                     *TRD000
001300*   93-10-05  R.HALVERSEN   ADDED TRD-STATUS-MESSAGE, WIDENED    *TRD000
001310*                           FROM A SINGLE REASON CODE TO FREE    *TRD000
001320*                           TEXT (REQ TX-158).                   *TRD000
001330*   98-12-09  D.OKAFOR      Y2K SWEEP -- NO DATE FIELDS HERE,    *TRD000
001340*                           REVIEWED AND SIGNED OFF.             *TRD000
001350*   09-04-27  M.ANDERSSON   ADDED TRD-CANCEL-REASON REDEFINE OF  *TRD000
001360*                           THE RESERVE BLOCK (REQ TX-289).      *TRD000
001370*   14-08-19  T.OYELARAN    CORRECTED HEADER NOTE -- CONFIRMED   *TRD000
001380*                           WITH TRDPOST THAT REJECTS NEVER HIT  *TRD000
001390*                           THIS FILE, ONLY EXECUTED/FAILED DO   *TRD000
001400*                           (REQ TX-301).                       *TRD000
001402*   22-03-15  T.OYELARAN    REVIEWED TRD-STATUS-CANCELLED/       *TRD000
001404*                           TRD-CANCEL-REASON-CD AGAINST TRDPOST *TRD000
001406*                           -- NEITHER IS EVER SET BY THE BATCH  *TRD000
001408*                           RUN.  EVERY ROW REACHES THIS FILE    *TRD000
001410*                           ALREADY RESOLVED TO EXECUTED OR      *TRD000
001412*                           FAILED BY 2500-SET-TRADE-OUTCOME, IN *TRD000
001414*                           THE SAME PASS THAT BUILT IT, SO NO   *TRD000
001416*                           ROW EVER SITS ON DISK AT PENDING FOR *TRD000
001418*                           A LATER RUN TO CANCEL.  LEFT ON THE  *TRD000
001420*                           LAYOUT UNCHANGED FOR COMPATIBILITY   *TRD000
001422*                           WITH ANY CANCELLATION FACILITY BUILT *TRD000
001424*                           LATER (REQ TX-289 FOLLOW-UP).        *TRD000
001426*                                                                *TRD000
001428******************************************************************TRD000
002500 01  TRD-TRADE-RECORD.                                           TRD001
002600     05  TRD-TRADE-ID                    PIC S9(9)     COMP-3.   TRD001
002700     05  TRD-USER-ID                     PIC X(20).              TRD001
002800     05  TRD-STOCK-SYMBOL                PIC X(10).              TRD001
002900     05  TRD-TRADE-TYPE                  PIC X(04).              TRD001
003000         88  TRD-IS-BUY                        VALUE "BUY ".     TRD001
003100         88  TRD-IS-SELL                       VALUE "SELL".     TRD001
003200     05  TRD-QUANTITY                    PIC S9(7)     COMP-3.   TRD001
003300     05  TRD-PRICE                       PIC S9(8)V99  COMP-3.   TRD001
003400     05  TRD-TRADE-STATUS                PIC X(09).              TRD001
003500         88  TRD-STATUS-PENDING                VALUE "PENDING  ".TRD001
003600         88  TRD-STATUS-EXECUTED               VALUE "EXECUTED ".TRD001
003700         88  TRD-STATUS-FAILED                 VALUE "FAILED   ".TRD001
003800         88  TRD-STATUS-CANCELLED              VALUE "CANCELLED".TRD001
003900     05  TRD-STATUS-MESSAGE              PIC X(60).              TRD001
004000     05  TRD-RESERVE-BLOCK               PIC X(12).              TRD001
004100     05  TRD-RESERVE-REDEFINED REDEFINES TRD-RESERVE-BLOCK.      TRD002
004200         10  TRD-CANCEL-REASON-CD        PIC X(04).              TRD002
004300         10  FILLER                      PIC X(08).              TRD002
004400     05  FILLER                          PIC X(08).              TRD000
