000100******************************************************************TRQ000
000200*                                                                *TRQ000
000300*   MEMBER:  TRDREQ                                              *TRQ000
000400*   USED BY: STOCKAPP-TRDPOST                                    *TRQ000
000500*                                                                *TRQ000
000600*   PURPOSE: RECORD LAYOUT FOR THE INCOMING TRADE REQUEST FILE.  *TRQ000
000700*   ONE ROW PER ORDER TO BE PRICED AND POSTED.  READ IN FILE     *TRQ000
000800*   ORDER -- NO SORT SEQUENCE IS REQUIRED OF TRADE-REQUEST-FILE. *TRQ000
000900*                                                                *TRQ000
001000*   CHANGE LOG                                                   *TRQ000
001100*   ----------                                                   *TRQ000
001200*   89-01-17  R.HALVERSEN   ORIGINAL LAYOUT.                     *TRQ000
001300*   98-12-09  D.OKAFOR      Y2K SWEEP -- NO DATE FIELDS HERE,    *TRQ000
001400*                           REVIEWED AND SIGNED OFF.             *TRQ000
001500*                                                                *TRQ000
001600******************************************************************TRQ000
001700 01  TRQ-TRADE-REQUEST-RECORD.                                   TRQ001
001800     05  TRQ-USER-ID                     PIC X(20).              TRQ001
001900     05  TRQ-STOCK-SYMBOL                PIC X(10).              TRQ001
002000     05  TRQ-TRADE-TYPE                  PIC X(04).              TRQ001
002100         88  TRQ-IS-BUY                        VALUE "BUY ".     TRQ001
002200         88  TRQ-IS-SELL                       VALUE "SELL".     TRQ001
002300     05  TRQ-QUANTITY                    PIC S9(7)     COMP-3.   TRQ001
002400     05  FILLER                          PIC X(15).              TRQ000
