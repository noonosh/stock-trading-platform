000100******************************************************************STK000
000200*                                                                *STK000
000300*   MEMBER:  STOCK                                               *STK000
000400*   USED BY: STOCKAPP-TRDPOST, STOCKAPP-STKUPD, STOCKAPP-PRTVAL  *STK000
000500*                                                                *STK000
000600*   PURPOSE: RECORD LAYOUT FOR THE STOCK MASTER FILE.  ONE ROW   *STK000
000700*   PER TRADEABLE SYMBOL.  CARRIES THE COMPANY NAME, THE LAST    *STK000
000800*   POSTED MARKET PRICE, AND THE PERCENT CHANGE FROM THE PRIOR   *STK000
000900*   PRICE AS OF THE LAST STKUPD RUN.  STOCK-FILE IS KEPT IN      *STK000
001000*   ASCENDING SYMBOL SEQUENCE SO THE BATCH PROGRAMS CAN LOAD IT  *STK000
001100*   INTO A TABLE AND SEARCH ALL RATHER THAN NEEDING AN INDEXED   *STK000
001200*   FILE.  DO NOT ADD A RECORD OUT OF SEQUENCE -- STOCK-LOAD     *STK000
001300*   PARAGRAPHS DEPEND ON THE INPUT ALREADY BEING SORTED.         *STK000
001400*                                                                *STK000
001500*   CHANGE LOG                                                   *STK000
001600*   ----------                                                   *STK000
001700*   88-04-11  R.HALVERSEN   ORIGINAL LAYOUT FOR STOCKAPP.        *STK000
001800*   91-02-19  R.HALVERSEN   ADDED STK-CHANGE-PCT (REQ TX-114).   *STK000
001900*   98-11-30  D.OKAFOR      Y2K SWEEP -- NO DATE FIELDS IN THIS  *STK000
002000*                           MEMBER, REVIEWED AND SIGNED OFF.     *STK000
002100*   03-06-02  D.OKAFOR      WIDENED FILLER FOR CORP ACTION WORK  *STK000
002200*                           AREA (REQ TX-207, STOCK SPLITS).     *STK000
002300*   07-09-14  M.ANDERSSON   ADDED STK-LAST-TRADE-DATE REDEFINE   *STK000
002400*                           OF THE RESERVE BLOCK (REQ TX-266).   *STK000
002500*                                                                *STK000
002600******************************************************************STK000
002700 01  STK-STOCK-MASTER-RECORD.                                    STK001
002800     05  STK-SYMBOL                      PIC X(10).              STK001
002900     05  STK-COMPANY-NAME                PIC X(40).              STK001
003000     05  STK-PRICE-FIELDS.                                       STK001
003100         10  STK-CURRENT-PRICE           PIC S9(8)V99 COMP-3.    STK001
003200         10  STK-CHANGE-PERCENTAGE       PIC S9(3)V99 COMP-3.    STK001
003300     05  STK-CONTROL-FIELDS.                                     STK001
003400         10  STK-PRICE-SET-SW            PIC X(01).              STK001
003500             88  STK-PRICE-EVER-SET               VALUE "Y".     STK001
003600             88  STK-PRICE-NEVER-SET              VALUE "N".     STK001
003700         10  STK-LAST-UPDATE-RUN         PIC 9(06) COMP-3.       STK001
003800     05  STK-RESERVE-BLOCK               PIC X(20).              STK001
003900     05  STK-RESERVE-REDEFINED REDEFINES STK-RESERVE-BLOCK.      STK002
004000         10  STK-LAST-TRADE-DATE         PIC 9(08).              STK002
004100         10  STK-CORP-ACTION-CODE        PIC X(02).              STK002
004200         10  FILLER                      PIC X(10).              STK002
004300     05  FILLER                          PIC X(15).              STK000
