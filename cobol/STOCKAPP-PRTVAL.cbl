000100      *(c) 2003 BEA Systems, Inc. All Rights Reserved.
000200      *
000300      * Copyright (c) 1992 USL
000400      * All rights reserved
000500      *
000600      * THIS IS UNPUBLISHED PROPRIETARY
000700      * SOURCE CODE OF USL
000800      * The copyright notice above does not
000900      * evidence any actual or intended
001000      * publication of such source code.
001100      *
001200      * #ident  "@(#) samples/atmi/STOCKAPP/PRTVAL.cbl  $Revision: 1.4 $"
001300      * static  char  sccsid[] = "@(#) samples/atmi/STOCKAPP/PRTVAL.cbl  $Revision: 1.4 $";
001400      *
001500      ******************************************************************PRV001
001600      *                                                                *PRV001
001700      *   PROGRAM:  PRTVAL                                             *PRV001
001800      *   PURPOSE:  PORTFOLIO VALUATION REPORT.  REPLACES THE ONLINE   *PRV001
001900      *             FUNDPR/FUNDPRSR QUOTE-LOOKUP SERVICE -- INSTEAD OF *PRV001
002000      *             PRICING ONE FUND ON REQUEST, THIS PROGRAM WALKS    *PRV001
002100      *             THE WHOLE PORTFOLIO FILE, PRICES EVERY HOLDING     *PRV001
002200      *             AGAINST THE STOCK MASTER, AND PRINTS A VALUATION   *PRV001
002300      *             REPORT WITH A CONTROL BREAK ON USER-ID.            *PRV001
002400      *                                                                *PRV001
002500      *   CHANGE LOG                                                   *PRV001
002600      *   ----------                                                   *PRV001
002700      *   90-06-14  R.HALVERSEN   ORIGINAL FUNDPR/FUNDPRSR ONLINE      *PRV001
002800      *                           QUOTE LOOKUP PAIR.                   *PRV001
002900      *   98-12-09  D.OKAFOR      Y2K SWEEP OF THE ONLINE SERVICES --  *PRV001
003000      *                           NO DATE FIELDS IN SCOPE, SIGNED OFF. *PRV001
003100      *   11-02-08  M.ANDERSSON   RETIRED THE TUXEDO FUNDPR/FUNDPRSR   *PRV001
003200      *                           PAIR.  REBUILT AS A BATCH VALUATION  *PRV001
003300      *                           REPORT, PRTVAL, DRIVEN OFF THE WHOLE *PRV001
003400      *                           PORTFOLIO FILE INSTEAD OF ONE FUND   *PRV001
003500      *                           LOOKUP PER TPCALL (REQ TX-301).      *PRV001
003600      *   14-08-19  J.PELLETIER   ADDED THE USER-ID CONTROL BREAK AND  *PRV001
003700      *                           GRAND TOTAL LINE (REQ TX-347) --     *PRV001
003800      *                           PRIOR VERSION PRINTED ONE FLAT LIST  *PRV001
003900      *                           WITH NO SUBTOTALS.                   *PRV001
004000      *   17-01-30  J.PELLETIER   MISSING STOCK ON THE MASTER NOW      *PRV001
004100      *                           VALUES THE HOLDING AT ZERO INSTEAD   *PRV001
004200      *                           OF SKIPPING THE LINE (REQ TX-359).   *PRV001
004250      *   18-05-22  T.OYELARAN    ADDED WS-HOLDINGS-UNPRICED COUNTER   *PRV001
004260      *                           SO A MISSING-STOCK ZERO-PRICE LINE   *PRV001
004270      *                           SHOWS UP ON THE RUN LOG INSTEAD OF   *PRV001
004280      *                           HIDING IN THE DETAIL PRINT (REQ      *PRV001
004290      *                           TX-359 FOLLOW-UP).                   *PRV001
004300      *                                                                *PRV001
004400      ******************************************************************PRV001
004500       IDENTIFICATION DIVISION.
004600       PROGRAM-ID.    PRTVAL.
004700       AUTHOR.        R. HALVERSEN.
004800       INSTALLATION.  BROKERAGE OPERATIONS - BATCH SYSTEMS.
004900       DATE-WRITTEN.  06/14/90.
005000       DATE-COMPILED.
005100       SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
005200      *
005300       ENVIRONMENT DIVISION.
005400       CONFIGURATION SECTION.
005500       SOURCE-COMPUTER.  USL-486.
005600       OBJECT-COMPUTER.  USL-486.
005700       SPECIAL-NAMES.
005800           C01 IS TOP-OF-FORM.
005900      *
006000       INPUT-OUTPUT SECTION.
006100       FILE-CONTROL.
006200           SELECT PORTFOLIO-FILE ASSIGN "PORTFOL.DAT"
006300               ORGANIZATION SEQUENTIAL
006400               STATUS PRT-FILE-STATUS.
006500      *
006600           SELECT STOCK-FILE    ASSIGN "STOCK.DAT"
006700               ORGANIZATION SEQUENTIAL
006800               STATUS STK-FILE-STATUS.
006900      *
007000           SELECT PRTVAL-RPT    ASSIGN "PRTVAL.RPT"
007100               ORGANIZATION LINE SEQUENTIAL
007200               STATUS RPT-FILE-STATUS.
007300      *
007400       DATA DIVISION.
007500       FILE SECTION.
007600       FD  PORTFOLIO-FILE
007700           LABEL RECORDS ARE STANDARD.
007800       COPY PORTF.
007900      *
008000       FD  STOCK-FILE
008100           LABEL RECORDS ARE STANDARD.
008200       COPY STOCK.
008300      *
008400       FD  PRTVAL-RPT
008500           LABEL RECORDS ARE OMITTED.
008600       01  RPT-PRINT-LINE                  PIC X(096).
008700      *
008800       WORKING-STORAGE SECTION.
008900      ******************************************************************
009000      * FILE STATUS SWITCHES                                          *
009100      ******************************************************************
009200       01  WS-FILE-STATUSES.
009300           05  PRT-FILE-STATUS         PIC X(02) VALUE SPACES.
009400               88  PRT-FILE-OK                   VALUE "00".
009500               88  PRT-FILE-EOF                  VALUE "10".
009600           05  STK-FILE-STATUS         PIC X(02) VALUE SPACES.
009700               88  STK-FILE-OK                   VALUE "00".
009800               88  STK-FILE-EOF                  VALUE "10".
009900           05  RPT-FILE-STATUS         PIC X(02) VALUE SPACES.
010000               88  RPT-FILE-OK                   VALUE "00".
010100      *
010200       01  WS-EOF-SWITCHES.
010300           05  WS-PRT-EOF-SW           PIC X(01) VALUE "N".
010400               88  WS-PRT-EOF                    VALUE "Y".
010500           05  WS-FIRST-RECORD-SW      PIC X(01) VALUE "Y".
010600               88  WS-FIRST-RECORD               VALUE "Y".
010700      *
010800      ******************************************************************
010900      * RUN COUNTERS                                                  *
011000      ******************************************************************
011100       01  WS-RUN-COUNTERS.
011200           05  WS-HOLDINGS-PRINTED     PIC S9(9) COMP VALUE ZERO.
011250           05  WS-HOLDINGS-UNPRICED    PIC S9(9) COMP VALUE ZERO.
011300           05  WS-USERS-PRINTED        PIC S9(9) COMP VALUE ZERO.
011350       01  WS-RUN-COUNTERS-ALT REDEFINES WS-RUN-COUNTERS.
011360           05  FILLER                  PIC X(08).
011370           05  WS-COUNTERS-TAIL        PIC X(04).
011400      *
011500      ******************************************************************
011600      * IN-MEMORY STOCK MASTER TABLE, LOADED ONCE, SEARCHED ALL       *
011700      * (BINARY SEARCH) FOR EACH HOLDING'S CURRENT PRICE.             *
011800      ******************************************************************
011900       01  WS-STOCK-TABLE.
012000           05  WS-STOCK-COUNT          PIC S9(4) COMP VALUE ZERO.
012100           05  WS-STK-ENTRY OCCURS 0 TO 2000 TIMES
012200                   DEPENDING ON WS-STOCK-COUNT
012300                   ASCENDING KEY IS WS-STK-SYMBOL
012400                   INDEXED BY WS-STK-IDX.
012500               10  WS-STK-SYMBOL       PIC X(10).
012600               10  WS-STK-CURRENT-PRICE PIC S9(8)V99 COMP-3.
012700      *
012800      ******************************************************************
012900      * CONTROL-BREAK / VALUATION WORK AREAS                          *
013000      ******************************************************************
013100       01  WS-BREAK-FIELDS.
013200           05  WS-BREAK-USER-ID        PIC X(20) VALUE SPACES.
013300      *
013400       01  WS-HOLDING-WORK.
013410           05  WS-STOCK-LOOKUP-RESULT  PIC S9(9) COMP-5 VALUE ZERO.
013500           05  WS-HOLDING-PRICE        PIC S9(8)V99 COMP-3 VALUE ZERO.
013600           05  WS-HOLDING-VALUE        PIC S9(9)V99 COMP-3 VALUE ZERO.
013700           05  WS-HOLDING-COST         PIC S9(9)V99 COMP-3 VALUE ZERO.
013800           05  WS-HOLDING-GAIN-LOSS    PIC S9(9)V99 COMP-3 VALUE ZERO.
013900           05  WS-HOLDING-GAIN-PCT     PIC S9(5)V9999 COMP-3 VALUE ZERO.
013950       01  WS-HOLDING-WORK-ALT REDEFINES WS-HOLDING-WORK.
013960           05  FILLER                  PIC X(21).
013970           05  WS-HOLDING-TAIL         PIC X(12).
014000      *
014100       01  WS-USER-TOTALS.
014200           05  WS-USER-SUM-VALUE       PIC S9(9)V99 COMP-3 VALUE ZERO.
014300           05  WS-USER-SUM-COST        PIC S9(9)V99 COMP-3 VALUE ZERO.
014400           05  WS-USER-GAIN-LOSS       PIC S9(9)V99 COMP-3 VALUE ZERO.
014500           05  WS-USER-GAIN-PCT        PIC S9(5)V9999 COMP-3 VALUE ZERO.
014600           05  WS-USER-POSITION-COUNT  PIC S9(5) COMP-3 VALUE ZERO.
014700      *
014800       01  WS-GRAND-TOTALS.
014900           05  WS-GRAND-SUM-VALUE      PIC S9(11)V99 COMP-3 VALUE ZERO.
015000           05  WS-GRAND-SUM-COST       PIC S9(11)V99 COMP-3 VALUE ZERO.
015100           05  WS-GRAND-GAIN-LOSS      PIC S9(11)V99 COMP-3 VALUE ZERO.
015200           05  WS-GRAND-GAIN-PCT       PIC S9(5)V9999 COMP-3 VALUE ZERO.
015300           05  WS-GRAND-POSITION-COUNT PIC S9(7) COMP-3 VALUE ZERO.
015400       01  WS-GRAND-TOTALS-ALT REDEFINES WS-GRAND-TOTALS.
015500           05  FILLER                  PIC X(13).
015600           05  WS-GRAND-TAIL           PIC X(23).
015700      *
015800      ******************************************************************
015900      * REPORT LINE LAYOUTS -- MOVED TO RPT-PRINT-LINE BEFORE WRITE.  *
016000      ******************************************************************
016100       01  WS-HEADING-LINE-1.
016200           05  FILLER              PIC X(30) VALUE SPACES.
016300           05  FILLER              PIC X(36) VALUE
016400               "PORTFOLIO VALUATION REPORT - PRTVAL".
016500           05  FILLER              PIC X(30) VALUE SPACES.
016600       01  WS-HEADING-LINE-2.
016700           05  FILLER              PIC X(06) VALUE "USER =>".
016800           05  HDG-USER-ID         PIC X(20).
016900           05  FILLER              PIC X(70) VALUE SPACES.
017000       01  WS-HEADING-LINE-3.
017100           05  FILLER              PIC X(10) VALUE "SYMBOL".
017200           05  FILLER              PIC X(10) VALUE "QUANTITY".
017300           05  FILLER              PIC X(12) VALUE "AVG-PRICE".
017400           05  FILLER              PIC X(12) VALUE "CURR-PRICE".
017500           05  FILLER              PIC X(14) VALUE "TOTAL-VALUE".
017600           05  FILLER              PIC X(14) VALUE "TOTAL-COST".
017700           05  FILLER              PIC X(14) VALUE "GAIN-LOSS".
017800           05  FILLER              PIC X(10) VALUE "GAIN-PCT".
017900      *
018000       01  WS-DETAIL-LINE.
018100           05  DTL-SYMBOL          PIC X(10).
018200           05  DTL-QUANTITY        PIC ---,ZZ9.
018300           05  FILLER              PIC X(02) VALUE SPACES.
018400           05  DTL-AVG-PRICE       PIC $$,$$$,$$9.99.
018500           05  FILLER              PIC X(01) VALUE SPACES.
018600           05  DTL-CURR-PRICE      PIC $$,$$$,$$9.99.
018700           05  FILLER              PIC X(01) VALUE SPACES.
018800           05  DTL-TOTAL-VALUE     PIC $$,$$$,$$9.99.
018900           05  FILLER              PIC X(01) VALUE SPACES.
019000           05  DTL-TOTAL-COST      PIC $$,$$$,$$9.99.
019100           05  FILLER              PIC X(01) VALUE SPACES.
019200           05  DTL-GAIN-LOSS       PIC -$,$$$,$$9.99.
019300           05  FILLER              PIC X(01) VALUE SPACES.
019400           05  DTL-GAIN-PCT        PIC -ZZ9.9999.
019500      *
019600       01  WS-USER-TOTAL-LINE.
019700           05  FILLER              PIC X(10) VALUE "USER TOTAL".
019800           05  FILLER              PIC X(24) VALUE SPACES.
019900           05  UTL-SUM-VALUE       PIC $$,$$$,$$9.99.
020000           05  FILLER              PIC X(01) VALUE SPACES.
020100           05  UTL-SUM-COST        PIC $$,$$$,$$9.99.
020200           05  FILLER              PIC X(01) VALUE SPACES.
020300           05  UTL-GAIN-LOSS       PIC -$,$$$,$$9.99.
020400           05  FILLER              PIC X(01) VALUE SPACES.
020500           05  UTL-GAIN-PCT        PIC -ZZ9.9999.
020600           05  FILLER              PIC X(02) VALUE SPACES.
020700           05  UTL-POSITION-COUNT  PIC ZZ9.
020800      *
020900       01  WS-GRAND-TOTAL-LINE.
021000           05  FILLER              PIC X(10) VALUE "GRAND TOTAL".
021100           05  FILLER              PIC X(23) VALUE SPACES.
021200           05  GTL-SUM-VALUE       PIC $$,$$$,$$9.99.
021300           05  FILLER              PIC X(01) VALUE SPACES.
021400           05  GTL-SUM-COST        PIC $$,$$$,$$9.99.
021500           05  FILLER              PIC X(01) VALUE SPACES.
021600           05  GTL-GAIN-LOSS       PIC -$,$$$,$$9.99.
021700           05  FILLER              PIC X(01) VALUE SPACES.
021800           05  GTL-GAIN-PCT        PIC -ZZ9.9999.
021900           05  FILLER              PIC X(02) VALUE SPACES.
022000           05  GTL-POSITION-COUNT  PIC ZZZ,ZZ9.
022100      *
022200      ******************************************************************
022300      * RUN-LOG MESSAGE AREAS                                         *
022400      ******************************************************************
022500       01  WS-LOGMSG.
022600           05  FILLER              PIC X(09) VALUE "PRTVAL =>".
022700           05  LOGMSG-TEXT         PIC X(50).
022800       01  WS-LOGMSG-ERR.
022900           05  FILLER              PIC X(13) VALUE "PRTVAL ERR =>".
023000           05  LOG-ERR-ROUTINE     PIC X(10).
023100           05  FILLER              PIC X(12) VALUE " REASON =>  ".
023200           05  LOG-ERR-REASON      PIC X(40).
023300      *
023400       01  WS-SUBSCRIPTS.
023500           05  WS-SUB              PIC S9(4) COMP VALUE ZERO.
023600      *
023610      ******************************************************************
023620      * CARRIED OVER FROM THE ONLINE SERVICES' APPL-RETURN-CODE/       *
023630      * LOGREC-LEN STYLE -- REC-FOUND/REC-NOT-FOUND ARE THE LOOKUP-    *
023640      * RESULT CONSTANTS, THE TWO -LEN ITEMS ARE COMPUTED ONCE AT      *
023650      * STARTUP AND CARRIED IN THE RUN LOG FOR CAPACITY REVIEW.        *
023660      ******************************************************************
023670       77  REC-FOUND               PIC S9(9) COMP-5 VALUE 1.
023680       77  REC-NOT-FOUND           PIC S9(9) COMP-5 VALUE 2.
023690       77  WS-LOGMSG-LEN           PIC S9(9) COMP-5 VALUE ZERO.
023695       77  WS-LOGMSG-ERR-LEN       PIC S9(9) COMP-5 VALUE ZERO.
023698      *
023700       LINKAGE SECTION.
023800      *
023900       PROCEDURE DIVISION.
024000      *
024100       0000-MAIN-CONTROL.
024200           PERFORM 1000-INITIALIZE THRU 1000-EXIT.
024300           PERFORM 9100-READ-PORTFOLIO THRU 9100-EXIT.
024400           PERFORM 4000-VALUE-HOLDING THRU 4000-EXIT
024500               UNTIL WS-PRT-EOF.
024600           IF NOT WS-FIRST-RECORD
024700               PERFORM 4900-USER-BREAK THRU 4900-EXIT
024800           END-IF.
024900           PERFORM 5000-GRAND-TOTAL THRU 5000-EXIT.
025000           PERFORM 8000-TERMINATE THRU 8000-EXIT.
025100           STOP RUN.
025200      *
025300      ******************************************************************
025400      * 1000-INITIALIZE -- OPEN FILES, PRINT THE REPORT HEADING, LOAD *
025500      * THE STOCK MASTER TABLE.                                       *
025600      ******************************************************************
025700       1000-INITIALIZE.
025710           MOVE LENGTH OF WS-LOGMSG TO WS-LOGMSG-LEN.
025720           MOVE LENGTH OF WS-LOGMSG-ERR TO WS-LOGMSG-ERR-LEN.
025800           MOVE "STARTED" TO LOGMSG-TEXT.
025900           PERFORM 9700-DO-USERLOG THRU 9700-EXIT.
025950           MOVE "LOGMSG/LOGMSG-ERR LEN =>" TO LOG-ERR-ROUTINE.
025960           MOVE WS-LOGMSG-LEN TO LOG-ERR-REASON.
025970           PERFORM 9800-DO-USERLOG-ERR THRU 9800-EXIT.
026000           OPEN INPUT PORTFOLIO-FILE.
026100           IF NOT PRT-FILE-OK
026200               MOVE "OPEN PORTFOL" TO LOG-ERR-ROUTINE
026300               MOVE PRT-FILE-STATUS TO LOG-ERR-REASON
026400               PERFORM 9800-DO-USERLOG-ERR THRU 9800-EXIT
026500               PERFORM 8900-ABEND THRU 8900-EXIT
026600           END-IF.
026700           OPEN OUTPUT PRTVAL-RPT.
026800           IF NOT RPT-FILE-OK
026900               MOVE "OPEN PRTVAL RPT" TO LOG-ERR-ROUTINE
027000               MOVE RPT-FILE-STATUS TO LOG-ERR-REASON
027100               PERFORM 9800-DO-USERLOG-ERR THRU 9800-EXIT
027200               PERFORM 8900-ABEND THRU 8900-EXIT
027300           END-IF.
027400           MOVE WS-HEADING-LINE-1 TO RPT-PRINT-LINE.
027500           WRITE RPT-PRINT-LINE AFTER ADVANCING TOP-OF-FORM.
027600           PERFORM 1100-LOAD-STOCK-TABLE THRU 1100-EXIT.
027700       1000-EXIT.
027800           EXIT.
027900      *
028000       1100-LOAD-STOCK-TABLE.
028100           OPEN INPUT STOCK-FILE.
028200           IF NOT STK-FILE-OK
028300               MOVE "OPEN STOCK" TO LOG-ERR-ROUTINE
028400               MOVE STK-FILE-STATUS TO LOG-ERR-REASON
028500               PERFORM 9800-DO-USERLOG-ERR THRU 9800-EXIT
028600               PERFORM 8900-ABEND THRU 8900-EXIT
028700           END-IF.
028800           READ STOCK-FILE
028900               AT END SET STK-FILE-EOF TO TRUE.
029000           PERFORM 1110-LOAD-ONE-STOCK THRU 1110-EXIT
029100               UNTIL STK-FILE-EOF.
029200           CLOSE STOCK-FILE.
029300       1100-EXIT.
029400           EXIT.
029500      *
029600       1110-LOAD-ONE-STOCK.
029700           ADD 1 TO WS-STOCK-COUNT.
029800           SET WS-STK-IDX TO WS-STOCK-COUNT.
029900           MOVE STK-SYMBOL TO WS-STK-SYMBOL(WS-STK-IDX).
030000           MOVE STK-CURRENT-PRICE TO WS-STK-CURRENT-PRICE(WS-STK-IDX).
030100           READ STOCK-FILE
030200               AT END SET STK-FILE-EOF TO TRUE.
030300       1110-EXIT.
030400           EXIT.
030500      *
030600      ******************************************************************
030700      * 4000-VALUE-HOLDING -- ONE PASS PER PORTFOLIO RECORD.  FIRES   *
030800      * THE CONTROL BREAK WHEN THE USER-ID CHANGES FROM THE PRIOR     *
030900      * RECORD (PORTFOLIO-FILE IS SORTED BY USER-ID, THEN SYMBOL).    *
031000      ******************************************************************
031100       4000-VALUE-HOLDING.
031200           IF WS-FIRST-RECORD
031300               MOVE PRT-USER-ID TO WS-BREAK-USER-ID
031400               MOVE "N" TO WS-FIRST-RECORD-SW
031500               PERFORM 4800-PRINT-USER-HEADING THRU 4800-EXIT
031600           ELSE
031700               IF PRT-USER-ID NOT = WS-BREAK-USER-ID
031800                   PERFORM 4900-USER-BREAK THRU 4900-EXIT
031900                   MOVE PRT-USER-ID TO WS-BREAK-USER-ID
032000                   PERFORM 4800-PRINT-USER-HEADING THRU 4800-EXIT
032100               END-IF
032200           END-IF.
032300           PERFORM 4100-LOOKUP-PRICE THRU 4100-EXIT.
032400           PERFORM 4200-COMPUTE-HOLDING THRU 4200-EXIT.
032500           PERFORM 4300-PRINT-DETAIL THRU 4300-EXIT.
032600           PERFORM 4400-ACCUM-USER-TOTALS THRU 4400-EXIT.
032700           PERFORM 9100-READ-PORTFOLIO THRU 9100-EXIT.
032800       4000-EXIT.
032900           EXIT.
033000      *
033100       4800-PRINT-USER-HEADING.
033200           MOVE PRT-USER-ID TO HDG-USER-ID.
033300           MOVE WS-HEADING-LINE-2 TO RPT-PRINT-LINE.
033400           WRITE RPT-PRINT-LINE AFTER ADVANCING 2 LINES.
033500           MOVE WS-HEADING-LINE-3 TO RPT-PRINT-LINE.
033600           WRITE RPT-PRINT-LINE AFTER ADVANCING 1 LINES.
033700           MOVE ZERO TO WS-USER-SUM-VALUE.
033800           MOVE ZERO TO WS-USER-SUM-COST.
033900           MOVE ZERO TO WS-USER-GAIN-LOSS.
034000           MOVE ZERO TO WS-USER-GAIN-PCT.
034100           MOVE ZERO TO WS-USER-POSITION-COUNT.
034200           ADD 1 TO WS-USERS-PRINTED.
034300       4800-EXIT.
034400           EXIT.
034500      *
034510      * 4800-PRINT-USER-HEADING (ABOVE) -- BREAK HEADING WHEN THE      *
034520      * USER-ID CHANGES, ALSO ZEROES THE PER-USER ACCUMULATORS FOR     *
034530      * THE NEW BREAK GROUP.                                          *
034540      *
034600      ******************************************************************
034700      * 4100-LOOKUP-PRICE -- SEARCH ALL AGAINST THE SORTED STOCK      *
034800      * TABLE.  A SYMBOL NO LONGER ON THE STOCK MASTER PRICES THE     *
034900      * HOLDING AT ZERO RATHER THAN DROPPING THE LINE.                *
035000      ******************************************************************
035100       4100-LOOKUP-PRICE.
035150           MOVE REC-NOT-FOUND TO WS-STOCK-LOOKUP-RESULT.
035200           MOVE ZERO TO WS-HOLDING-PRICE.
035300           SEARCH ALL WS-STK-ENTRY
035400               AT END
035500                   CONTINUE
035600               WHEN WS-STK-SYMBOL(WS-STK-IDX) = PRT-STOCK-SYMBOL
035700                   MOVE WS-STK-CURRENT-PRICE(WS-STK-IDX) TO
035800                       WS-HOLDING-PRICE
035850                   MOVE REC-FOUND TO WS-STOCK-LOOKUP-RESULT
035900           END-SEARCH.
035950           IF WS-STOCK-LOOKUP-RESULT = REC-NOT-FOUND
035960               ADD 1 TO WS-HOLDINGS-UNPRICED
035970           END-IF.
036000       4100-EXIT.
036100           EXIT.
036200      *
036300      ******************************************************************
036400      * 4200-COMPUTE-HOLDING -- TOTAL-VALUE, TOTAL-COST, GAIN-LOSS,   *
036500      * GAIN-LOSS-PCT FOR ONE HOLDING.                                *
036600      ******************************************************************
036700       4200-COMPUTE-HOLDING.
036800           COMPUTE WS-HOLDING-VALUE ROUNDED =
036900               WS-HOLDING-PRICE * PRT-QUANTITY.
037000           COMPUTE WS-HOLDING-COST ROUNDED =
037100               PRT-AVG-PURCHASE-PRICE * PRT-QUANTITY.
037200           COMPUTE WS-HOLDING-GAIN-LOSS ROUNDED =
037300               WS-HOLDING-VALUE - WS-HOLDING-COST.
037400           IF WS-HOLDING-COST = ZERO
037500               MOVE ZERO TO WS-HOLDING-GAIN-PCT
037600           ELSE
037700               COMPUTE WS-HOLDING-GAIN-PCT ROUNDED =
037800                   (WS-HOLDING-GAIN-LOSS / WS-HOLDING-COST) * 100
037900           END-IF.
038000       4200-EXIT.
038100           EXIT.
038200      *
038210      * 4300-PRINT-DETAIL -- ONE DETAIL LINE FOR THE HOLDING JUST      *
038220      * PRICED AND SIZED BY 4100/4200.                                 *
038300       4300-PRINT-DETAIL.
038400           MOVE PRT-STOCK-SYMBOL TO DTL-SYMBOL.
038500           MOVE PRT-QUANTITY TO DTL-QUANTITY.
038600           MOVE PRT-AVG-PURCHASE-PRICE TO DTL-AVG-PRICE.
038700           MOVE WS-HOLDING-PRICE TO DTL-CURR-PRICE.
038800           MOVE WS-HOLDING-VALUE TO DTL-TOTAL-VALUE.
038900           MOVE WS-HOLDING-COST TO DTL-TOTAL-COST.
039000           MOVE WS-HOLDING-GAIN-LOSS TO DTL-GAIN-LOSS.
039100           MOVE WS-HOLDING-GAIN-PCT TO DTL-GAIN-PCT.
039200           MOVE WS-DETAIL-LINE TO RPT-PRINT-LINE.
039300           WRITE RPT-PRINT-LINE AFTER ADVANCING 1 LINES.
039400           ADD 1 TO WS-HOLDINGS-PRINTED.
039500       4300-EXIT.
039600           EXIT.
039700      *
039710      * 4400-ACCUM-USER-TOTALS -- ROLL ONE HOLDING'S VALUE/COST INTO   *
039720      * THE OPEN BREAK GROUP'S RUNNING SUMS, ZEROED BY 4800.           *
039800       4400-ACCUM-USER-TOTALS.
039900           ADD WS-HOLDING-VALUE TO WS-USER-SUM-VALUE.
040000           ADD WS-HOLDING-COST TO WS-USER-SUM-COST.
040100           ADD 1 TO WS-USER-POSITION-COUNT.
040200       4400-EXIT.
040300           EXIT.
040400      *
040500      ******************************************************************
040600      * 4900-USER-BREAK -- END-OF-GROUP TOTALS FOR ONE USER-ID.       *
040700      * TOTAL-GAIN-LOSS = SUM-TOTAL-VALUE - SUM-TOTAL-COST, NOT THE   *
040800      * SUM OF THE PER-HOLDING GAIN/LOSS FIGURES (SAME ANSWER, BUT    *
040900      * COMPUTED AT THE GROUP LEVEL TO MATCH THE REFERENCE ENGINE).   *
041000      ******************************************************************
041100       4900-USER-BREAK.
041200           COMPUTE WS-USER-GAIN-LOSS ROUNDED =
041300               WS-USER-SUM-VALUE - WS-USER-SUM-COST.
041400           IF WS-USER-SUM-COST = ZERO
041500               MOVE ZERO TO WS-USER-GAIN-PCT
041600           ELSE
041700               COMPUTE WS-USER-GAIN-PCT ROUNDED =
041800                   (WS-USER-GAIN-LOSS / WS-USER-SUM-COST) * 100
041900           END-IF.
042000           MOVE WS-USER-SUM-VALUE TO UTL-SUM-VALUE.
042100           MOVE WS-USER-SUM-COST TO UTL-SUM-COST.
042200           MOVE WS-USER-GAIN-LOSS TO UTL-GAIN-LOSS.
042300           MOVE WS-USER-GAIN-PCT TO UTL-GAIN-PCT.
042400           MOVE WS-USER-POSITION-COUNT TO UTL-POSITION-COUNT.
042500           MOVE WS-USER-TOTAL-LINE TO RPT-PRINT-LINE.
042600           WRITE RPT-PRINT-LINE AFTER ADVANCING 2 LINES.
042700           ADD WS-USER-SUM-VALUE TO WS-GRAND-SUM-VALUE.
042800           ADD WS-USER-SUM-COST TO WS-GRAND-SUM-COST.
042900           ADD WS-USER-POSITION-COUNT TO WS-GRAND-POSITION-COUNT.
043000       4900-EXIT.
043100           EXIT.
043200      *
043300      ******************************************************************
043400      * 5000-GRAND-TOTAL -- FINAL TOTALS ACROSS ALL USERS IN THE RUN. *
043500      ******************************************************************
043600       5000-GRAND-TOTAL.
043700           COMPUTE WS-GRAND-GAIN-LOSS ROUNDED =
043800               WS-GRAND-SUM-VALUE - WS-GRAND-SUM-COST.
043900           IF WS-GRAND-SUM-COST = ZERO
044000               MOVE ZERO TO WS-GRAND-GAIN-PCT
044100           ELSE
044200               COMPUTE WS-GRAND-GAIN-PCT ROUNDED =
044300                   (WS-GRAND-GAIN-LOSS / WS-GRAND-SUM-COST) * 100
044400           END-IF.
044500           MOVE WS-GRAND-SUM-VALUE TO GTL-SUM-VALUE.
044600           MOVE WS-GRAND-SUM-COST TO GTL-SUM-COST.
044700           MOVE WS-GRAND-GAIN-LOSS TO GTL-GAIN-LOSS.
044800           MOVE WS-GRAND-GAIN-PCT TO GTL-GAIN-PCT.
044900           MOVE WS-GRAND-POSITION-COUNT TO GTL-POSITION-COUNT.
045000           MOVE WS-GRAND-TOTAL-LINE TO RPT-PRINT-LINE.
045100           WRITE RPT-PRINT-LINE AFTER ADVANCING 3 LINES.
045200       5000-EXIT.
045300           EXIT.
045400      *
045500      ******************************************************************
045600      * 8000-TERMINATE -- CLOSE UP, REPORT RUN COUNTS.                *
045700      ******************************************************************
045800       8000-TERMINATE.
045900           CLOSE PORTFOLIO-FILE.
046000           CLOSE PRTVAL-RPT.
046100           MOVE "HOLDINGS PRINTED =>" TO LOG-ERR-ROUTINE.
046200           MOVE WS-HOLDINGS-PRINTED TO LOG-ERR-REASON.
046300           PERFORM 9800-DO-USERLOG-ERR THRU 9800-EXIT.
046350           MOVE "HOLDINGS UNPRICED=>" TO LOG-ERR-ROUTINE.
046360           MOVE WS-HOLDINGS-UNPRICED TO LOG-ERR-REASON.
046370           PERFORM 9800-DO-USERLOG-ERR THRU 9800-EXIT.
046400           MOVE "USERS PRINTED    =>" TO LOG-ERR-ROUTINE.
046500           MOVE WS-USERS-PRINTED TO LOG-ERR-REASON.
046600           PERFORM 9800-DO-USERLOG-ERR THRU 9800-EXIT.
046700           MOVE "ENDED" TO LOGMSG-TEXT.
046800           PERFORM 9700-DO-USERLOG THRU 9700-EXIT.
046900       8000-EXIT.
047000           EXIT.
047100      *
047200      ******************************************************************
047300      * 8900-ABEND -- FATAL FILE ERROR, CANNOT CONTINUE THE RUN.      *
047400      ******************************************************************
047500       8900-ABEND.
047600           MOVE "RUN TERMINATED - SEE PRECEDING ERROR" TO
047700               LOGMSG-TEXT.
047800           PERFORM 9700-DO-USERLOG THRU 9700-EXIT.
047900           STOP RUN.
048000       8900-EXIT.
048100           EXIT.
048200      *
048300      ******************************************************************
048400      * 9100-READ-PORTFOLIO -- PRIMING/LOOPING READ.                  *
048500      ******************************************************************
048600       9100-READ-PORTFOLIO.
048700           READ PORTFOLIO-FILE
048800               AT END SET WS-PRT-EOF TO TRUE.
048900       9100-EXIT.
049000           EXIT.
049100      *
049200      ******************************************************************
049300      * 9700/9800 -- RUN LOG PARAGRAPHS, SAME NAMES AND SHAPES THE    *
049400      * ONLINE DO-USERLOG/DO-USERLOG-ERR PARAGRAPHS USED.             *
049500      ******************************************************************
049600       9700-DO-USERLOG.
049700           DISPLAY WS-LOGMSG.
049800       9700-EXIT.
049900           EXIT.
050000      *
050100       9800-DO-USERLOG-ERR.
050200           DISPLAY WS-LOGMSG-ERR.
050300       9800-EXIT.
050400           EXIT.
